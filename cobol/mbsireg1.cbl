000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : CARLOS ALBERTO MENDEZ SICAY (CAMS)               *
000400* APLICACION  : SEMILLERO - MUTACION Y RADIACION DE MATERIAL     *
000500* PROGRAMA    : MBSIREG1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA Y NORMALIZA EL LIBRO DE INGRESO DE        *
000800*             : MUESTRAS DEL SERVICIO DE IRRADIACION.  POR CADA  *
000900*             : VARIEDAD LISTADA EN EL CAMPO DE MATERIAL SE      *
001000*             : ESCRIBE UN REGISTRO DE SALIDA, CON LA FECHA      *
001100*             : NORMALIZADA, LOS DATOS DEL REMITENTE, EL TIPO DE *
001200*             : TRATAMIENTO, LAS DOSIS Y LA CLASIFICACION        *
001300*             : BOTANICA DE LA MUESTRA.                          *
001400* ARCHIVOS    : ENTRADA=LIBRO DE INGRESO (E), SALIDA=LIBRO       *
001500*             : NORMALIZADO (S)                                  *
001600* ACCION (ES) : P=PROCESO UNICO POR CORRIDA                      *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* NOMBRE      : NORMALIZACION LIBRO DE INGRESO DE MUESTRAS       *
001900******************************************************************
002000*               BITACORA DE CAMBIOS AL PROGRAMA
002100******************************************************************
002200* 14/03/1988 CAMS -------- VERSION ORIGINAL DEL PROGRAMA, CORRE  *
002300*                          CONTRA EL LIBRO DE INGRESO EN CINTA.  *
002400* 02/08/1988 CAMS -------- SE AGREGA EL PARRAFO DE CLASIFICACION *
002500*                          DE ESPECIE (SEMILLA/ESQUEJE/HOJA).    *
002600* 19/01/1990 CAMS -------- SOLICITUD 0114: SE AGREGA EL CATALOGO *
002700*                          DE NOMBRES CIENTIFICOS (WKS-TABLA-    *
002800*                          PLANTAS) PARA NO DEPENDER DEL         *
002900*                          DIGITADOR DE VENTANILLA.              *
003000* 07/11/1991 RQIL -------- SOLICITUD 0158: SEPARA EL TIPO DE     *
003100*                          TRATAMIENTO DEL CAMPO DE DOSIS.       *
003200* 23/05/1992 RQIL -------- SE AMPLIA LA TABLA DE DOSIS DE 5 A 10 *
003300*                          CASILLAS POR PETICION DEL LABORATORIO.*
003400* 11/02/1993 JMCB -------- SOLICITUD 0203: ELIMINA DUPLICADOS DE *
003500*                          ENTRADA/VARIEDAD ANTES DE ESCRIBIR.   *
003600* 30/09/1994 JMCB -------- SE AGREGA EL ANALIZADOR DE DIRECCION  *
003700*                          (NOMBRE, TELEFONO, CORREO, ORG).      *
003800* 18/04/1995 JMCB -------- CORRIGE EL CORTE DE APARTADO POSTAL   *
003900*                          CUANDO VIENE EN LA MISMA PARTE QUE LA *
004000*                          CIUDAD.                               *
004100* 06/12/1996 DRR  -------- SOLICITUD 0261: MIGRA EL LIBRO DE     *
004200*                          ENTRADA DE CINTA A DISCO SECUENCIAL.  *
004300* 15/07/1997 DRR  -------- AGREGA CONTROL DE DUPLICADOS EN TABLA *
004400*                          EN MEMORIA (1000 PARES).              *
004500* 21/10/1998 DRR  -------- REVISION Y2K: SE AMPLIA WKS-FS-ANIO A *
004600*                          4 DIGITOS EN TODA LA FECHA DE SALIDA. *
004700* 09/02/1999 DRR  -------- REVISION Y2K: SE PRUEBA EL CORTE DE   *
004800*                          SIGLO EN FECHAS DD/MM/AAAA DE 2 DIGS. *
004900* 17/06/2001 DRR  -------- SOLICITUD 0304: AGREGA EL SWITCH DE   *
005000*                          REPROCESO (UPSI-0) PARA REEJECUTAR EL *
005100*                          LIBRO SIN DUPLICAR EL LOG DE CONSOLA. *
005200* 25/03/2004 EEDR -------- SOLICITUD 0355: NORMALIZA EL PAIS DEL *
005300*                          REMITENTE CONTRA CATALOGO DE PAISES.  *
005400* 12/09/2007 EEDR -------- SOLICITUD 0392: DEPURA EL NOMBRE DE   *
005500*                          ORGANIZACION DE TITULOS Y NOMBRES DE  *
005600*                          PERSONA MEZCLADOS POR VENTANILLA.     *
005700* 04/05/2011 EEDR -------- SOLICITUD 0447: AGREGA GAMMA COMO     *
005800*                          TRATAMIENTO POR DEFECTO CUANDO SOLO   *
005900*                          HAY DIGITOS EN EL CAMPO DE DOSIS.     *
006000* 28/01/2016 PEDR -------- SOLICITUD 0512: RECOMPILA BAJO EL     *
006100*                          NUEVO ESTANDAR DE COPYBOOKS MBI****.  *
006200* 19/08/2023 PEDR -------- SOLICITUD 0561: AGREGA EL TOTAL DE    *
006300*                          REGISTROS EXPANDIDOS AL LOG DE CIERRE.*
006400* 09/03/2026 EEDR -------- TICKET 1224: SE QUITA EL SWITCH DE    *
006500*                          REPROCESO (UPSI-0) DE LA SOLICITUD    *
006600*                          0304 (17/06/2001); NUNCA SE PROBO EN  *
006700*                          EL PROCEDURE DIVISION Y QUEDO COMO    *
006800*                          DECLARACION MUERTA.  DE PASO SE       *
006900*                          CORRIGE LA COMPARACION DE SUBCADENA   *
007000*                          DE LAS TABLAS 1 A 5 (SOLO COMPARABA   *
007100*                          LA VENTANA COMPLETA CONTRA LA CLAVE   *
007200*                          RELLENA, NO LA PALABRA CLAVE SOLA) Y  *
007300*                          SE ASEGURA QUE GANE EL PRIMER CORREO/ *
007400*                          TELEFONO Y QUE NO SE ESCRIBA UNA      *
007500*                          VARIEDAD EN BLANCO CUANDO EL MATERIAL *
007600*                          TRAE SEPARADORES SEGUIDOS.            *
007700******************************************************************
007800 IDENTIFICATION DIVISION.
007900 PROGRAM-ID.                     MBSIREG1.
008000 AUTHOR.                         CARLOS ALBERTO MENDEZ SICAY.
008100 INSTALLATION.                   DEPARTAMENTO DE PROCESAMIENTO
008200                                  DE DATOS - SEMILLERO.
008300 DATE-WRITTEN.                   14/03/1988.
008400 DATE-COMPILED.
008500 SECURITY.                       CONFIDENCIAL - USO INTERNO.
008600*----------------------------------------------------------------
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     CLASS DIGITOS IS "0" THRU "9".
009100*----------------------------------------------------------------
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT INTAKE-FILE  ASSIGN   TO ENTRADA
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS FS-ENTRADA
009700                            FSE-ENTRADA.
009800     SELECT OUTPUT-FILE  ASSIGN   TO SALIDA
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-SALIDA
010100                            FSE-SALIDA.
010200*----------------------------------------------------------------
010300 DATA DIVISION.
010400 FILE SECTION.
010500*1 -->LIBRO DE INGRESO DE MUESTRAS (NORMALIZACION DE ENTRADA)
010600 FD  INTAKE-FILE.
010700     COPY MBIENREG.
010800*2 -->LIBRO NORMALIZADO DE SALIDA, UN REGISTRO POR VARIEDAD
010900 FD  OUTPUT-FILE.
011000     COPY MBISALREG.
011100*----------------------------------------------------------------
011200 WORKING-STORAGE SECTION.
011300*    (EEDR, 07/22/2026 - TCK-1231) CONTADOR DE LINEAS ESCRITAS AL
011400*    SYSOUT EN EL RESUMEN DE CORRIDA (950-IMPRIMIR-ESTADISTICAS).
011500 77  WKS-LINEA-SYSOUT           PIC 9(03)  COMP  VALUE ZERO.
011600******************************************************************
011700*          T A B L A S    D E    R E F E R E N C I A             *
011800******************************************************************
011900     COPY MBITABL.
012000******************************************************************
012100*               C A M P O S    D E    T R A B A J O              *
012200******************************************************************
012300 01  WKS-CAMPOS-DE-TRABAJO.
012400     02  WKS-PROGRAMA               PIC X(08)         VALUE
012500                                                    "MBSIREG1".
012600     02  WKS-FIN-ARCHIVOS           PIC X(01)         VALUE "N".
012700         88  WKS-FIN-ENTRADA                          VALUE "S".
012800     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.
012900******************************************************************
013000*        C O N T A D O R E S   E S T A D I S T I C A S           *
013100******************************************************************
013200     02  WKS-REG-LEIDOS             PIC 9(07)  COMP   VALUE ZERO.
013300     02  WKS-REG-EXPANDIDOS         PIC 9(07)  COMP   VALUE ZERO.
013400     02  WKS-REG-ESCRITOS           PIC 9(07)  COMP   VALUE ZERO.
013500     02  WKS-REG-DUPLICADOS         PIC 9(07)  COMP   VALUE ZERO.
013600     02  FILLER                     PIC X(05).
013700*                VARIABLES DE FILE STATUS EXTENDIDO              *
013800 01  FS-ENTRADA                     PIC X(02)         VALUE "00".
013900 01  FS-SALIDA                      PIC X(02)         VALUE "00".
014000 01  FSE-ENTRADA.
014100     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
014200     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
014300     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
014400 01  FSE-SALIDA.
014500     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZERO.
014600     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZERO.
014700     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZERO.
014800******************************************************************
014900*     AREA DE TRABAJO PARA EL REGISTRO DE SALIDA CANDIDATO       *
015000******************************************************************
015100 01  WKS-CANDIDATO.
015200     02  WKS-CAN-FECHA-RECIBIDA     PIC X(10).
015300     02  WKS-CAN-ID-ASIGNADO        PIC X(10).
015400     02  WKS-CAN-PRIMER-NOMBRE      PIC X(20).
015500     02  WKS-CAN-APELLIDO           PIC X(20).
015600     02  WKS-CAN-TELEFONO           PIC X(20).
015700     02  WKS-CAN-CORREO             PIC X(40).
015800     02  WKS-CAN-NOMBRE-ORG         PIC X(60).
015900     02  WKS-CAN-TIPO-ORG           PIC X(12).
016000     02  WKS-CAN-CALLE              PIC X(40).
016100     02  WKS-CAN-APARTADO-POSTAL    PIC X(20).
016200     02  WKS-CAN-CIUDAD             PIC X(30).
016300     02  WKS-CAN-PAIS               PIC X(30).
016400     02  WKS-CAN-TRATAMIENTO        PIC X(12).
016500     02  WKS-CAN-TIPO-ESPECIE       PIC X(15).
016600     02  WKS-CAN-NOMBRE-COMUN       PIC X(30).
016700     02  WKS-CAN-NOMBRE-CIENTIFICO  PIC X(40).
016800     02  WKS-CAN-NOMBRE-VARIEDAD    PIC X(40).
016900     02  WKS-CAN-BLOQUE-DOSIS.
017000         03  WKS-CAN-DOSIS PIC X(08) OCCURS 10 TIMES
017100                            INDEXED BY WKS-IX-CAN-DOSIS.
017200     02  FILLER                     PIC X(10).
017300******************************************************************
017400*     AREA DE TRABAJO PARA DIVISION DE VARIEDADES (MATERIAL)     *
017500******************************************************************
017600 01  WKS-AREA-VARIEDADES.
017700     02  WKS-MATERIAL-TRABAJO       PIC X(80).
017800     02  WKS-MATERIAL-MAYUS         PIC X(80).
017900     02  WKS-TOTAL-VARIEDADES       PIC 9(02)  COMP  VALUE ZERO.
018000     02  WKS-TABLA-VARIEDADES.
018100         03  WKS-VARIEDAD-ITEM PIC X(40) OCCURS 20 TIMES
018200                            INDEXED BY WKS-IX-VAR.
018300     02  WKS-VARIEDAD-TEMP          PIC X(40).
018400     02  FILLER                     PIC X(06).
018500******************************************************************
018600*     AREA DE TRABAJO PARA DIVISION DE DOSIS (DOSE-SPLITTER)     *
018700******************************************************************
018800 01  WKS-AREA-DOSIS.
018900     02  WKS-DOSIS-TRABAJO          PIC X(80).
019000     02  WKS-DOSIS-MAYUS            PIC X(80).
019100     02  WKS-TOTAL-PIEZAS-DOSIS     PIC 9(02)  COMP  VALUE ZERO.
019200     02  WKS-TABLA-PIEZAS-DOSIS.
019300         03  WKS-PIEZA-DOSIS   PIC X(20) OCCURS 10 TIMES
019400                            INDEXED BY WKS-IX-DOSIS.
019500*    ACUMULADORES USADOS POR 766-EXTRAER-NUMERO-DOSIS PARA
019600*    ARMAR EL PRIMER VALOR NUMERICO DE CADA PIEZA DE DOSIS.
019700     02  WKS-DOSIS-ENTERO           PIC 9(05)  COMP  VALUE ZERO.
019800     02  WKS-DOSIS-DECIMAL          PIC 9(02)  COMP  VALUE ZERO.
019900     02  WKS-DOSIS-DECIMALES-CANT   PIC 9(01)  COMP  VALUE ZERO.
020000     02  WKS-DOSIS-DIGITO-ACTUAL    PIC 9(01)  COMP  VALUE ZERO.
020100     02  WKS-DOSIS-EDITADA          PIC 9(05)V9(02) VALUE ZERO.
020200     02  WKS-DOSIS-MASCARA          PIC 99999.99.
020300     02  WKS-DOSIS-VIO-DIGITO       PIC X(01)  VALUE "N".
020400         88  WKS-DOSIS-SI-VIO-DIGITO           VALUE "S".
020500     02  WKS-DOSIS-VIO-PUNTO        PIC X(01)  VALUE "N".
020600         88  WKS-DOSIS-SI-VIO-PUNTO            VALUE "S".
020700     02  WKS-DOSIS-TERMINO          PIC X(01)  VALUE "N".
020800         88  WKS-DOSIS-SI-TERMINO              VALUE "S".
020900     02  FILLER                     PIC X(03).
021000******************************************************************
021100*     AREA DE TRABAJO PARA FECHA DE RECEPCION (DATE-FORMATTER)   *
021200******************************************************************
021300 01  WKS-AREA-FECHA.
021400     02  WKS-FECHA-ENTRADA          PIC X(10).
021500     02  WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA.
021600         03  WKS-FE-BLOQUE-1        PIC X(04).
021700         03  WKS-FE-SEP-1           PIC X(01).
021800         03  WKS-FE-BLOQUE-2        PIC X(02).
021900         03  WKS-FE-SEP-2           PIC X(01).
022000         03  WKS-FE-BLOQUE-3        PIC X(02).
022100     02  WKS-FECHA-SALIDA           PIC X(10)  VALUE SPACES.
022200     02  WKS-FECHA-SALIDA-R REDEFINES WKS-FECHA-SALIDA.
022300         03  WKS-FS-ANIO            PIC X(04).
022400         03  WKS-FS-PUNTO-1         PIC X(01).
022500         03  WKS-FS-MES             PIC X(02).
022600         03  WKS-FS-PUNTO-2         PIC X(01).
022700         03  WKS-FS-DIA             PIC X(02).
022800     02  FILLER                     PIC X(04).
022900******************************************************************
023000*  AREA DE TRABAJO PARA ANALISIS DE DIRECCION (ADDRESS-PARSER)   *
023100******************************************************************
023200 01  WKS-AREA-DIRECCION.
023300     02  WKS-DIRECCION-TRABAJO      PIC X(200).
023400     02  WKS-TOTAL-PARTES           PIC 9(02)  COMP  VALUE ZERO.
023500     02  WKS-TABLA-PARTES.
023600         03  WKS-PARTE-ITEM    PIC X(60) OCCURS 12 TIMES
023700                            INDEXED BY WKS-IX-PARTE.
023800     02  WKS-TABLA-PARTE-USADA.
023900         03  WKS-PARTE-USADA   PIC X(01) OCCURS 12 TIMES
024000                            INDEXED BY WKS-IX-USADA.
024100     02  WKS-INDICE-PARTE-ORG       PIC 9(02)  COMP  VALUE ZERO.
024200     02  WKS-INDICE-PARTE-PO        PIC 9(02)  COMP  VALUE ZERO.
024300     02  WKS-PARTE-MAYUS            PIC X(60)  VALUE SPACES.
024400     02  WKS-EMAIL-EXTRAIDO         PIC X(40)  VALUE SPACES.
024500     02  WKS-TELEFONO-EXTRAIDO      PIC X(20)  VALUE SPACES.
024600     02  WKS-ORG-TIPO-EXTRAIDO      PIC X(12)  VALUE SPACES.
024700     02  WKS-PRIMER-NOMBRE-EXT      PIC X(20)  VALUE SPACES.
024800     02  WKS-APELLIDO-EXT           PIC X(20)  VALUE SPACES.
024900*    CASILLA GENERICA DE COMPARACION DE PALABRA (TITULO, PAIS,
025000*    NOMBRE) CONTRA LAS TABLAS 3 Y 6.  (EEDR, 04/05/2011 -
025100*    TCK-1187)
025200     02  WKS-PALABRA-MAYUS          PIC X(20)  VALUE SPACES.
025300     02  WKS-PRIMER-NOMBRE-MAYUS    PIC X(20)  VALUE SPACES.
025400     02  WKS-APELLIDO-MAYUS         PIC X(20)  VALUE SPACES.
025500*    DEPURACION DEL NOMBRE DE LA ORGANIZACION, PALABRA POR
025600*    PALABRA (VER 546-880).
025700     02  WKS-TABLA-PALABRAS-ORG.
025800         03  WKS-ORG-PALABRA-ITEM  PIC X(20) OCCURS 8 TIMES
025900                            INDEXED BY WKS-IX-PALABRA-ORG.
026000     02  WKS-TOTAL-PALABRAS-ORG    PIC 9(02)  COMP  VALUE ZERO.
026100     02  WKS-ORG-PALABRAS-SOBREV   PIC 9(02)  COMP  VALUE ZERO.
026200     02  WKS-ORG-PUNTERO           PIC 9(03)  COMP  VALUE 1.
026300     02  WKS-ORG-DEPURADO          PIC X(60)  VALUE SPACES.
026400*    PARTES QUE QUEDAN LIBRES DESPUES DE CORREO, TELEFONO,
026500*    NOMBRE, ORGANIZACION Y APARTADO POSTAL; SE ASIGNAN A
026600*    CALLE/CIUDAD/PAIS SEGUN SU POSICION (VER 580-880).
026700     02  WKS-TOTAL-LIBRES          PIC 9(02)  COMP  VALUE ZERO.
026800     02  WKS-IX-LIBRE-1            PIC 9(02)  COMP  VALUE ZERO.
026900     02  WKS-IX-LIBRE-2            PIC 9(02)  COMP  VALUE ZERO.
027000     02  WKS-IX-LIBRE-ULTIMO       PIC 9(02)  COMP  VALUE ZERO.
027100     02  FILLER                     PIC X(10).
027200******************************************************************
027300*   TABLA DE PARES YA ESCRITOS (ID-ASIGNADO/VARIEDAD) PARA LA    *
027400*   VERIFICACION DE DUPLICADOS.  CAPACIDAD 1000 PARES (VOLUMEN   *
027500*   DEL LIBRO DE INGRESO ES PEQUENO Y ACOTADO).                  *
027600******************************************************************
027700 01  WKS-TABLA-DUPLICADOS.
027800     02  WKS-TOTAL-PARES            PIC 9(04)  COMP  VALUE ZERO.
027900     02  WKS-PAR-ESCRITO OCCURS 1000 TIMES
028000                            INDEXED BY WKS-IX-PAR.
028100         03  WKS-PAR-ID             PIC X(10).
028200         03  WKS-PAR-VARIEDAD       PIC X(40).
028300     02  FILLER                     PIC X(02).
028400******************************************************************
028500*          I N D I C E S   Y   S U B I N D I C E S               *
028600******************************************************************
028700 01  WKS-SUBINDICES.
028800     02  WKS-I                      PIC 9(03)  COMP  VALUE ZERO.
028900     02  WKS-J                      PIC 9(03)  COMP  VALUE ZERO.
029000     02  WKS-LONGITUD               PIC 9(03)  COMP  VALUE ZERO.
029100*    LONGITUD REAL (SIN RELLENO) DE LA CLAVE DE TABLA QUE SE
029200*    ESTA COMPARANDO EN LA SUBCADENA; VER 543/553/603/653/703.
029300*    (EEDR, 09/03/2026 - TCK-1224)
029400     02  WKS-LONGITUD-CLAVE         PIC 9(02)  COMP  VALUE ZERO.
029500     02  WKS-POSICION               PIC 9(03)  COMP  VALUE ZERO.
029600     02  WKS-ENCONTRADO             PIC X(01)  VALUE "N".
029700         88  WKS-SI-ENCONTRADO                 VALUE "S".
029800         88  WKS-NO-ENCONTRADO                 VALUE "N".
029900*    MBI-MATERIAL VINO TODO EN BLANCO (SIN NINGUNA VARIEDAD
030000*    ESCRITA); EL VARIETY-SPLITTER DEBE IGUAL SACAR UN REGISTRO
030100*    DE VARIEDAD EN BLANCO, A DIFERENCIA DE UNA CASILLA VACIA
030200*    POR SEPARADORES SEGUIDOS.  VER 220/300.  (EEDR, 07/22/2026 -
030300*    TCK-1231)
030400     02  WKS-MATERIAL-VACIO         PIC X(01)  VALUE "N".
030500         88  WKS-SI-MATERIAL-VACIO             VALUE "S".
030600         88  WKS-NO-MATERIAL-VACIO             VALUE "N".
030700     02  FILLER                     PIC X(02).
030800******************************************************************
030900*   AREA DE TRABAJO PARA PLANT-LOOKUP, SPECIES-CLASSIFIER Y      *
031000*   TREATMENT-EXTRACTOR                                         *
031100******************************************************************
031200 01  WKS-AREA-CATALOGOS.
031300     02  WKS-PLANTA-MAYUS           PIC X(40)  VALUE SPACES.
031400*    NOMBRE DE PLANTA + VARIEDAD, USADO SOLO POR EL
031500*    SPECIES-CLASSIFIER (LA PALABRA CLAVE DE ESPECIE PUEDE
031600*    VENIR EN CUALQUIERA DE LOS DOS). (JMCB, 11/18/2015)
031700     02  WKS-ESPECIE-TEXTO          PIC X(80)  VALUE SPACES.
031800     02  WKS-IX-PLANTA-GANADORA     PIC 9(02)  COMP  VALUE ZERO.
031900     02  WKS-IX-ESPECIE-GANADORA    PIC 9(02)  COMP  VALUE ZERO.
032000     02  WKS-IX-TRATAM-GANADOR      PIC 9(02)  COMP  VALUE ZERO.
032100     02  FILLER                     PIC X(04).
032200*----------------------------------------------------------------
032300 PROCEDURE DIVISION.
032400******************************************************************
032500*                    P A R R A F O   P R I N C I P A L           *
032600******************************************************************
032700 000-PRINCIPAL SECTION.
032800     PERFORM 100-ABRIR-ARCHIVOS
032900     PERFORM 200-LEER-REGISTRO-ENTRADA
033000     PERFORM 210-PROCESAR-REGISTRO-ENTRADA
033100             UNTIL WKS-FIN-ENTRADA
033200     PERFORM 950-IMPRIMIR-ESTADISTICAS
033300     PERFORM 900-CERRAR-ARCHIVOS
033400     STOP RUN.
033500 000-PRINCIPAL-E.  EXIT.
033600*----------------------------------------------------------------
033700 100-ABRIR-ARCHIVOS SECTION.
033800     OPEN INPUT  INTAKE-FILE
033900     IF FS-ENTRADA NOT = "00"
034000        DISPLAY "MBSIREG1 - ERROR AL ABRIR INTAKE-FILE, FS = "
034100                FS-ENTRADA
034200        STOP RUN
034300     END-IF
034400     OPEN OUTPUT OUTPUT-FILE
034500     IF FS-SALIDA NOT = "00"
034600        DISPLAY "MBSIREG1 - ERROR AL ABRIR OUTPUT-FILE, FS = "
034700                FS-SALIDA
034800        STOP RUN
034900     END-IF
035000     DISPLAY "MBSIREG1 - INICIA NORMALIZACION DEL LIBRO DE "
035100             "INGRESO DE MUESTRAS".
035200 100-ABRIR-ARCHIVOS-E.  EXIT.
035300*----------------------------------------------------------------
035400 200-LEER-REGISTRO-ENTRADA SECTION.
035500     READ INTAKE-FILE
035600          AT END
035700             SET WKS-FIN-ENTRADA TO TRUE
035800          NOT AT END
035900             ADD 1 TO WKS-REG-LEIDOS
036000     END-READ.
036100 200-LEER-REGISTRO-ENTRADA-E.  EXIT.
036200*----------------------------------------------------------------
036300*    POR CADA REGISTRO DEL LIBRO DE ENTRADA SE ARMA UN REGISTRO
036400*    CANDIDATO CON TODOS LOS DATOS QUE NO DEPENDEN DE LA
036500*    VARIEDAD, LUEGO SE DIVIDE EL CAMPO DE MATERIAL EN UNA O
036600*    VARIAS VARIEDADES Y SE ESCRIBE UN REGISTRO DE SALIDA POR
036700*    CADA UNA, SALVO QUE EL PAR (ENTRADA, VARIEDAD) YA SE HAYA
036800*    ESCRITO ANTES (VER 800-VERIFICAR-DUPLICADO).
036900*----------------------------------------------------------------
037000 210-PROCESAR-REGISTRO-ENTRADA SECTION.
037100     PERFORM 400-CONSTRUIR-REGISTRO-CANDIDATO
037200     PERFORM 300-DIVIDIR-VARIEDADES
037300     PERFORM 220-ESCRIBIR-VARIEDADES
037400             VARYING WKS-IX-VAR FROM 1 BY 1
037500             UNTIL WKS-IX-VAR > WKS-TOTAL-VARIEDADES
037600     PERFORM 200-LEER-REGISTRO-ENTRADA.
037700 210-PROCESAR-REGISTRO-ENTRADA-E.  EXIT.
037800*----------------------------------------------------------------
037900 220-ESCRIBIR-VARIEDADES SECTION.
038000*    (EEDR, 09/03/2026 - TCK-1224) SE SALTA LA CASILLA SI VINO
038100*    VACIA (SEPARADORES SEGUIDOS O COMA FINAL EN MBI-MATERIAL, VER
038200*    300-DIVIDIR-VARIEDADES); NO SE ESCRIBE VARIEDAD EN BLANCO.
038300*    (EEDR, 07/22/2026 - TCK-1231) EXCEPTO CUANDO MBI-MATERIAL
038400*    COMPLETO VINO EN BLANCO: AHI SI SE ESCRIBE LA UNICA VARIEDAD
038500*    (EN BLANCO) QUE PRODUJO EL UNSTRING, PORQUE NO ES UNA CASILLA
038600*    VACIA POR SEPARADOR, ES EL CASO DE MATERIAL AUSENTE.
038700     IF WKS-SI-MATERIAL-VACIO
038800        OR WKS-VARIEDAD-ITEM (WKS-IX-VAR) NOT = SPACES
038900        MOVE WKS-VARIEDAD-ITEM (WKS-IX-VAR)
039000                               TO WKS-CAN-NOMBRE-VARIEDAD
039100        PERFORM 650-CLASIFICAR-TIPO-ESPECIE
039200        ADD 1                     TO WKS-REG-EXPANDIDOS
039300        PERFORM 800-VERIFICAR-DUPLICADO
039400        IF WKS-NO-ENCONTRADO
039500           PERFORM 850-ESCRIBIR-REGISTRO-SALIDA
039600        ELSE
039700           ADD 1 TO WKS-REG-DUPLICADOS
039800        END-IF
039900     END-IF.
040000 220-ESCRIBIR-VARIEDADES-E.  EXIT.
040100******************************************************************
040200*      VARIETY-SPLITTER - DIVIDE MBI-MATERIAL EN VARIEDADES      *
040300******************************************************************
040400 300-DIVIDIR-VARIEDADES SECTION.
040500     MOVE SPACES              TO WKS-MATERIAL-TRABAJO
040600     MOVE MBI-MATERIAL        TO WKS-MATERIAL-TRABAJO
040700     SET WKS-NO-MATERIAL-VACIO   TO TRUE
040800     IF WKS-MATERIAL-TRABAJO = SPACES
040900        SET WKS-SI-MATERIAL-VACIO TO TRUE
041000     END-IF
041100     PERFORM 310-NORMALIZAR-SEPARADORES
041200     MOVE ZERO                TO WKS-TOTAL-VARIEDADES
041300     PERFORM 320-INICIALIZAR-TABLA-VARIEDADES
041400             VARYING WKS-IX-VAR FROM 1 BY 1
041500             UNTIL WKS-IX-VAR > 20
041600     UNSTRING WKS-MATERIAL-TRABAJO DELIMITED BY ","
041700          INTO WKS-VARIEDAD-ITEM (01) WKS-VARIEDAD-ITEM (02)
041800               WKS-VARIEDAD-ITEM (03) WKS-VARIEDAD-ITEM (04)
041900               WKS-VARIEDAD-ITEM (05) WKS-VARIEDAD-ITEM (06)
042000               WKS-VARIEDAD-ITEM (07) WKS-VARIEDAD-ITEM (08)
042100               WKS-VARIEDAD-ITEM (09) WKS-VARIEDAD-ITEM (10)
042200               WKS-VARIEDAD-ITEM (11) WKS-VARIEDAD-ITEM (12)
042300               WKS-VARIEDAD-ITEM (13) WKS-VARIEDAD-ITEM (14)
042400               WKS-VARIEDAD-ITEM (15) WKS-VARIEDAD-ITEM (16)
042500               WKS-VARIEDAD-ITEM (17) WKS-VARIEDAD-ITEM (18)
042600               WKS-VARIEDAD-ITEM (19) WKS-VARIEDAD-ITEM (20)
042700          TALLYING IN WKS-TOTAL-VARIEDADES
042800     END-UNSTRING
042900     IF WKS-TOTAL-VARIEDADES = ZERO
043000        MOVE 1                TO WKS-TOTAL-VARIEDADES
043100     END-IF
043200     PERFORM 330-RECORTAR-VARIEDAD
043300             VARYING WKS-IX-VAR FROM 1 BY 1
043400             UNTIL WKS-IX-VAR > WKS-TOTAL-VARIEDADES.
043500 300-DIVIDIR-VARIEDADES-E.  EXIT.
043600*----------------------------------------------------------------
043700 310-NORMALIZAR-SEPARADORES SECTION.
043800*    EL PUNTO Y COMA Y LA BARRA VERTICAL SON SEPARADORES
043900*    SENCILLOS, SE CONVIERTEN DIRECTO A COMA.  LA PALABRA " AND "
044000*    Y EL SIGNO " & " SON SEPARADORES DE VARIOS CARACTERES; SE
044100*    LOCALIZAN SOBRE UNA COPIA EN MAYUSCULAS Y SE SUSTITUYEN EN
044200*    EL CAMPO DE TRABAJO POSICION POR POSICION.
044300     INSPECT WKS-MATERIAL-TRABAJO CONVERTING ";|" TO ",,"
044400     MOVE WKS-MATERIAL-TRABAJO    TO WKS-MATERIAL-MAYUS
044500     INSPECT WKS-MATERIAL-MAYUS CONVERTING
044600             "abcdefghijklmnopqrstuvwxyz" TO
044700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044800     PERFORM 312-BUSCAR-CONECTOR
044900             VARYING WKS-I FROM 1 BY 1
045000             UNTIL WKS-I > 75.
045100 310-NORMALIZAR-SEPARADORES-E.  EXIT.
045200*----------------------------------------------------------------
045300 312-BUSCAR-CONECTOR SECTION.
045400     IF WKS-MATERIAL-MAYUS (WKS-I:5) = " AND "
045500        MOVE ","        TO WKS-MATERIAL-TRABAJO (WKS-I:1)
045600        MOVE SPACES     TO WKS-MATERIAL-TRABAJO (WKS-I + 1:4)
045700        MOVE SPACES     TO WKS-MATERIAL-MAYUS   (WKS-I:5)
045800     END-IF
045900     IF WKS-MATERIAL-MAYUS (WKS-I:3) = " & "
046000        MOVE ","        TO WKS-MATERIAL-TRABAJO (WKS-I:1)
046100        MOVE SPACES     TO WKS-MATERIAL-TRABAJO (WKS-I + 1:2)
046200        MOVE SPACES     TO WKS-MATERIAL-MAYUS   (WKS-I:3)
046300     END-IF.
046400 312-BUSCAR-CONECTOR-E.  EXIT.
046500*----------------------------------------------------------------
046600 320-INICIALIZAR-TABLA-VARIEDADES SECTION.
046700     MOVE SPACES TO WKS-VARIEDAD-ITEM (WKS-IX-VAR).
046800 320-INICIALIZAR-TABLA-VARIEDADES-E.  EXIT.
046900*----------------------------------------------------------------
047000*    QUITA ESPACIOS A LA IZQUIERDA DE CADA VARIEDAD DEJADOS POR
047100*    EL SEPARADOR (EJ. "RICE, WHEAT" DEJA " WHEAT" EN LA SEGUNDA
047200*    CASILLA).  NO HAY VARIEDADES CON MAS DE 40 CARACTERES.
047300*----------------------------------------------------------------
047400 330-RECORTAR-VARIEDAD SECTION.
047500     MOVE 1 TO WKS-J
047600     PERFORM 332-CONTAR-ESPACIO-IZQ
047700             UNTIL WKS-J > 40
047800                OR WKS-VARIEDAD-ITEM (WKS-IX-VAR) (WKS-J:1)
047900                                                    NOT = SPACE
048000     IF WKS-J > 1 AND WKS-J < 41
048100        MOVE SPACES            TO WKS-VARIEDAD-TEMP
048200        MOVE WKS-VARIEDAD-ITEM (WKS-IX-VAR) (WKS-J:41 - WKS-J)
048300                               TO WKS-VARIEDAD-TEMP (1:41 - WKS-J)
048400        MOVE WKS-VARIEDAD-TEMP TO WKS-VARIEDAD-ITEM (WKS-IX-VAR)
048500     END-IF.
048600 330-RECORTAR-VARIEDAD-E.  EXIT.
048700*----------------------------------------------------------------
048800 332-CONTAR-ESPACIO-IZQ SECTION.
048900     ADD 1 TO WKS-J.
049000 332-CONTAR-ESPACIO-IZQ-E.  EXIT.
049100*----------------------------------------------------------------
049200*    CASILLA GENERICA QUE RECORTA EL RELLENO A LA DERECHA DE UNA
049300*    CLAVE DE TABLA, USADA POR LOS PARRAFOS 543/553/603/653/703
049400*    ANTES DE COMPARAR SUBCADENA (VER NOTA EN WKS-LONGITUD-CLAVE
049500*    ARRIBA). (EEDR, 09/03/2026 - TCK-1224)
049600 334-CONTAR-ESPACIO-DER SECTION.
049700     SUBTRACT 1 FROM WKS-LONGITUD-CLAVE.
049800 334-CONTAR-ESPACIO-DER-E.  EXIT.
049900******************************************************************
050000*  CONSTRUYE EL REGISTRO CANDIDATO CON TODO LO QUE NO DEPENDE DE *
050100*  LA VARIEDAD; EL NOMBRE DE VARIEDAD SE LLENA LUEGO EN 220.     *
050200******************************************************************
050300 400-CONSTRUIR-REGISTRO-CANDIDATO SECTION.
050400     MOVE SPACES              TO WKS-CANDIDATO
050500     PERFORM 410-FORMATEAR-FECHA-RECIBO
050600     MOVE MBI-NUMERO-ENTRADA  TO WKS-CAN-ID-ASIGNADO
050700     PERFORM 500-ANALIZAR-DIRECCION
050800     PERFORM 600-BUSCAR-NOMBRE-CIENTIFICO
050900     PERFORM 700-EXTRAER-TIPO-TRATAMIENTO
051000     PERFORM 750-DIVIDIR-DOSIS.
051100 400-CONSTRUIR-REGISTRO-CANDIDATO-E.  EXIT.
051200*----------------------------------------------------------------
051300*      DATE-FORMATTER - AAAA-MM-DD O DD/MM/AAAA A AAAA.MM.DD     *
051400*----------------------------------------------------------------
051500 410-FORMATEAR-FECHA-RECIBO SECTION.
051600     MOVE SPACES              TO WKS-FECHA-SALIDA
051700     IF MBI-FECHA-RECIBIDA (5:1) = "-"
051800        MOVE MBI-FECHA-RECIBIDA (1:4)   TO WKS-FS-ANIO
051900        MOVE MBI-FECHA-RECIBIDA (6:2)   TO WKS-FS-MES
052000        MOVE MBI-FECHA-RECIBIDA (9:2)   TO WKS-FS-DIA
052100        MOVE "."                        TO WKS-FS-PUNTO-1
052200        MOVE "."                        TO WKS-FS-PUNTO-2
052300     ELSE
052400        IF MBI-FECHA-RECIBIDA (3:1) = "/"
052500           MOVE MBI-FECHA-RECIBIDA (7:4)   TO WKS-FS-ANIO
052600           MOVE MBI-FECHA-RECIBIDA (4:2)   TO WKS-FS-MES
052700           MOVE MBI-FECHA-RECIBIDA (1:2)   TO WKS-FS-DIA
052800           MOVE "."                        TO WKS-FS-PUNTO-1
052900           MOVE "."                        TO WKS-FS-PUNTO-2
053000        ELSE
053100           MOVE MBI-FECHA-RECIBIDA         TO WKS-FECHA-SALIDA
053200        END-IF
053300     END-IF
053400     MOVE WKS-FECHA-SALIDA    TO WKS-CAN-FECHA-RECIBIDA.
053500 410-FORMATEAR-FECHA-RECIBO-E.  EXIT.
053600******************************************************************
053700*   ADDRESS-PARSER - DIVIDE MBI-DIRECCION EN SUS COMPONENTES     *
053800******************************************************************
053900 500-ANALIZAR-DIRECCION SECTION.
054000     MOVE SPACES              TO WKS-DIRECCION-TRABAJO
054100     MOVE MBI-DIRECCION       TO WKS-DIRECCION-TRABAJO
054200     MOVE SPACES              TO WKS-EMAIL-EXTRAIDO
054300                                  WKS-TELEFONO-EXTRAIDO
054400                                  WKS-ORG-TIPO-EXTRAIDO
054500                                  WKS-PRIMER-NOMBRE-EXT
054600                                  WKS-APELLIDO-EXT
054700     MOVE ZERO                TO WKS-INDICE-PARTE-ORG
054800                                  WKS-INDICE-PARTE-PO
054900                                  WKS-TOTAL-PARTES
055000     PERFORM 502-INICIALIZAR-PARTE
055100             VARYING WKS-IX-PARTE FROM 1 BY 1
055200             UNTIL WKS-IX-PARTE > 12
055300     UNSTRING WKS-DIRECCION-TRABAJO DELIMITED BY ","
055400          INTO WKS-PARTE-ITEM (01) WKS-PARTE-ITEM (02)
055500               WKS-PARTE-ITEM (03) WKS-PARTE-ITEM (04)
055600               WKS-PARTE-ITEM (05) WKS-PARTE-ITEM (06)
055700               WKS-PARTE-ITEM (07) WKS-PARTE-ITEM (08)
055800               WKS-PARTE-ITEM (09) WKS-PARTE-ITEM (10)
055900               WKS-PARTE-ITEM (11) WKS-PARTE-ITEM (12)
056000          TALLYING IN WKS-TOTAL-PARTES
056100     END-UNSTRING
056200     IF WKS-TOTAL-PARTES = ZERO
056300        MOVE 1                TO WKS-TOTAL-PARTES
056400     END-IF
056500     PERFORM 330-RECORTAR-PARTE
056600             VARYING WKS-IX-PARTE FROM 1 BY 1
056700             UNTIL WKS-IX-PARTE > WKS-TOTAL-PARTES
056800*    (EEDR, 07/22/2026 - TCK-1231) 520 Y 530 SE UNEN EN UN SOLO
056900*    PERFORM...THRU: CADA UNA YA TRAE SU PROPIO CANDADO DE
057000*    "TODAVIA NO ENCONTRADO" (WKS-EMAIL-EXTRAIDO/WKS-TELEFONO-
057100*    EXTRAIDO = SPACES), ASI QUE RECORRER LAS PARTES UNA SOLA
057200*    VEZ PROBANDO CORREO Y TELEFONO DE UNA VEZ DA EL MISMO
057300*    PRIMER-CALCE-GANA QUE DOS PASADAS SEPARADAS.
057400     PERFORM 520-EXTRAER-CORREO THRU 530-EXTRAER-TELEFONO-E
057500             VARYING WKS-IX-PARTE FROM 1 BY 1
057600             UNTIL WKS-IX-PARTE > WKS-TOTAL-PARTES
057700     PERFORM 560-EXTRAER-NOMBRE
057800     PERFORM 540-EXTRAER-ORGANIZACION
057900             VARYING WKS-IX-PARTE FROM 1 BY 1
058000             UNTIL WKS-IX-PARTE > WKS-TOTAL-PARTES
058100     PERFORM 570-EXTRAER-APARTADO-POSTAL
058200             VARYING WKS-IX-PARTE FROM 1 BY 1
058300             UNTIL WKS-IX-PARTE > WKS-TOTAL-PARTES
058400     PERFORM 580-ARMAR-CALLE-CIUDAD
058500     MOVE WKS-PRIMER-NOMBRE-EXT      TO WKS-CAN-PRIMER-NOMBRE
058600     MOVE WKS-APELLIDO-EXT           TO WKS-CAN-APELLIDO
058700     MOVE WKS-TELEFONO-EXTRAIDO      TO WKS-CAN-TELEFONO
058800     MOVE WKS-EMAIL-EXTRAIDO         TO WKS-CAN-CORREO
058900     MOVE WKS-ORG-TIPO-EXTRAIDO      TO WKS-CAN-TIPO-ORG.
059000 500-ANALIZAR-DIRECCION-E.  EXIT.
059100*----------------------------------------------------------------
059200 502-INICIALIZAR-PARTE SECTION.
059300     MOVE SPACES TO WKS-PARTE-ITEM  (WKS-IX-PARTE)
059400     MOVE "N"    TO WKS-PARTE-USADA (WKS-IX-PARTE).
059500 502-INICIALIZAR-PARTE-E.  EXIT.
059600*----------------------------------------------------------------
059700*    RECORTA ESPACIOS A LA IZQUIERDA DEJADOS POR EL SEPARADOR,
059800*    MISMA TECNICA QUE 330-RECORTAR-VARIEDAD PERO SOBRE UNA
059900*    CASILLA DE 60 POSICIONES.
060000*----------------------------------------------------------------
060100 330-RECORTAR-PARTE SECTION.
060200     MOVE 1 TO WKS-J
060300     PERFORM 332-CONTAR-ESPACIO-IZQ
060400             UNTIL WKS-J > 60
060500                OR WKS-PARTE-ITEM (WKS-IX-PARTE) (WKS-J:1)
060600                                                    NOT = SPACE
060700     IF WKS-J > 1 AND WKS-J < 61
060800        MOVE SPACES            TO WKS-PARTE-MAYUS
060900        MOVE WKS-PARTE-ITEM (WKS-IX-PARTE) (WKS-J:61 - WKS-J)
061000                               TO WKS-PARTE-MAYUS (1:61 - WKS-J)
061100        MOVE SPACES            TO WKS-PARTE-ITEM (WKS-IX-PARTE)
061200        MOVE WKS-PARTE-MAYUS   TO WKS-PARTE-ITEM (WKS-IX-PARTE)
061300     END-IF.
061400 330-RECORTAR-PARTE-E.  EXIT.
061500*----------------------------------------------------------------
061600 520-EXTRAER-CORREO SECTION.
061700*    (EEDR, 09/03/2026 - TCK-1224) SE AGREGA EL CANDADO DE
061800*    "AUN NO ENCONTRADO" PARA QUE GANE EL PRIMER CORREO Y NO EL
061900*    ULTIMO CUANDO VIENEN VARIAS PARTES CON ARROBA.
062000     IF WKS-PARTE-USADA (WKS-IX-PARTE) = "N"
062100        AND WKS-EMAIL-EXTRAIDO = SPACES
062200        INSPECT WKS-PARTE-ITEM (WKS-IX-PARTE)
062300                TALLYING WKS-LONGITUD FOR ALL "@"
062400        IF WKS-LONGITUD > ZERO
062500           MOVE WKS-PARTE-ITEM (WKS-IX-PARTE) (1:40)
062600                               TO WKS-EMAIL-EXTRAIDO
062700           MOVE "S"            TO WKS-PARTE-USADA (WKS-IX-PARTE)
062800        END-IF
062900        MOVE ZERO TO WKS-LONGITUD
063000     END-IF.
063100 520-EXTRAER-CORREO-E.  EXIT.
063200*----------------------------------------------------------------
063300*    UN TELEFONO ES UNA PARTE, NO USADA TODAVIA, QUE TRAE 7 O
063400*    MAS DIGITOS (EL RESTO PUEDE SER GUIONES, PARENTESIS O
063500*    ESPACIOS DE FORMATO).
063600*----------------------------------------------------------------
063700 530-EXTRAER-TELEFONO SECTION.
063800*    (EEDR, 09/03/2026 - TCK-1224) MISMO CANDADO QUE 520 DE
063900*    ARRIBA: SOLO SE ACEPTA EL PRIMER TELEFONO ENCONTRADO.
064000     IF WKS-PARTE-USADA (WKS-IX-PARTE) = "N"
064100        AND WKS-TELEFONO-EXTRAIDO = SPACES
064200        MOVE ZERO TO WKS-LONGITUD
064300        PERFORM 532-CONTAR-DIGITOS
064400                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 60
064500        IF WKS-LONGITUD > 6
064600           MOVE WKS-PARTE-ITEM (WKS-IX-PARTE) (1:20)
064700                               TO WKS-TELEFONO-EXTRAIDO
064800           MOVE "S"            TO WKS-PARTE-USADA (WKS-IX-PARTE)
064900        END-IF
065000     END-IF.
065100 530-EXTRAER-TELEFONO-E.  EXIT.
065200*----------------------------------------------------------------
065300 532-CONTAR-DIGITOS SECTION.
065400     IF WKS-PARTE-ITEM (WKS-IX-PARTE) (WKS-J:1) IS DIGITOS
065500        ADD 1 TO WKS-LONGITUD
065600     END-IF.
065700 532-CONTAR-DIGITOS-E.  EXIT.
065800*----------------------------------------------------------------
065900*    UNA PARTE ES ORGANIZACION SI CONTIENE ALGUNA DE LAS
066000*    PALABRAS CLAVE DE WKS-TABLA-ORGANIZ.  SE BUSCA LA PRIMERA
066100*    COINCIDENCIA EN EL ORDEN DE LA TABLA.
066200*----------------------------------------------------------------
066300 540-EXTRAER-ORGANIZACION SECTION.
066400     IF WKS-PARTE-USADA (WKS-IX-PARTE) = "N"
066500        AND WKS-INDICE-PARTE-ORG = ZERO
066600        MOVE SPACES              TO WKS-PARTE-MAYUS
066700        MOVE WKS-PARTE-ITEM (WKS-IX-PARTE) TO WKS-PARTE-MAYUS
066800        INSPECT WKS-PARTE-MAYUS CONVERTING
066900                "abcdefghijklmnopqrstuvwxyz" TO
067000                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
067100        SET WKS-NO-ENCONTRADO TO TRUE
067200        PERFORM 542-BUSCAR-ORGANIZ-SUBCAD
067300                VARYING WKS-IX-ORGANIZ FROM 1 BY 1
067400                UNTIL WKS-IX-ORGANIZ > 16
067500                   OR WKS-SI-ENCONTRADO
067600        IF WKS-SI-ENCONTRADO
067700           MOVE WKS-PARTE-ITEM (WKS-IX-PARTE)
067800                               TO WKS-CAN-NOMBRE-ORG
067900           MOVE WKS-ORGANIZ-TIPO (WKS-IX-ORGANIZ)
068000                               TO WKS-ORG-TIPO-EXTRAIDO
068100           MOVE "S"            TO WKS-PARTE-USADA (WKS-IX-PARTE)
068200           MOVE WKS-IX-PARTE   TO WKS-INDICE-PARTE-ORG
068300           PERFORM 546-DEPURAR-NOMBRE-ORG
068400        END-IF
068500     END-IF.
068600 540-EXTRAER-ORGANIZACION-E.  EXIT.
068700*----------------------------------------------------------------
068800*    BUSCA LA CLAVE DE LA ENTRADA WKS-IX-ORGANIZ EN CUALQUIER
068900*    POSICION DE LA PARTE (SUBCADENA), NO SOLO AL INICIO.
069000*----------------------------------------------------------------
069100 542-BUSCAR-ORGANIZ-SUBCAD SECTION.
069200     SET WKS-NO-ENCONTRADO TO TRUE
069300     PERFORM 543-LONGITUD-CLAVE-ORGANIZ
069400     PERFORM 544-COMPARAR-POSICION-ORGANIZ
069500             VARYING WKS-J FROM 1 BY 1
069600             UNTIL WKS-J > 46
069700                OR WKS-SI-ENCONTRADO.
069800 542-BUSCAR-ORGANIZ-SUBCAD-E.  EXIT.
069900*----------------------------------------------------------------
070000*    LA CLAVE DE TABLA 2 TRAE RELLENO DE BLANCOS HASTA 15
070100*    POSICIONES; SE MIDE SU LONGITUD REAL PARA QUE 544 COMPARE
070200*    SOLO ESA SUBCADENA Y NO EXIJA QUE LA PALABRA CLAVE SEA LO
070300*    ULTIMO ANTES DEL RELLENO. (EEDR, 09/03/2026 - TCK-1224)
070400 543-LONGITUD-CLAVE-ORGANIZ SECTION.
070500     MOVE 15 TO WKS-LONGITUD-CLAVE
070600     PERFORM 334-CONTAR-ESPACIO-DER
070700             UNTIL WKS-LONGITUD-CLAVE = ZERO
070800                OR WKS-ORGANIZ-CLAVE (WKS-IX-ORGANIZ)
070900                       (WKS-LONGITUD-CLAVE:1) NOT = SPACE.
071000 543-LONGITUD-CLAVE-ORGANIZ-E.  EXIT.
071100*----------------------------------------------------------------
071200 544-COMPARAR-POSICION-ORGANIZ SECTION.
071300     IF WKS-LONGITUD-CLAVE > ZERO
071400        AND WKS-PARTE-MAYUS (WKS-J:WKS-LONGITUD-CLAVE) =
071500                WKS-ORGANIZ-CLAVE (WKS-IX-ORGANIZ)
071600                                  (1:WKS-LONGITUD-CLAVE)
071700        SET WKS-SI-ENCONTRADO TO TRUE
071800     END-IF.
071900 544-COMPARAR-POSICION-ORGANIZ-E.  EXIT.
072000*----------------------------------------------------------------
072100*    DEPURA EL NOMBRE DE LA ORGANIZACION PALABRA POR PALABRA:
072200*    SE QUITAN LOS TRATAMIENTOS DE CORTESIA (TABLA 6), LOS
072300*    PAISES DE LA TABLA 3 Y EL NOMBRE/APELLIDO YA EXTRAIDOS DEL
072400*    REMITENTE, Y SE ARMA DE NUEVO CON LAS PALABRAS QUE QUEDAN.
072500*    (EEDR, 04/05/2011 - TCK-1187)
072600*----------------------------------------------------------------
072700 546-DEPURAR-NOMBRE-ORG SECTION.
072800     MOVE ZERO                TO WKS-TOTAL-PALABRAS-ORG
072900                                  WKS-ORG-PALABRAS-SOBREV
073000     MOVE 1                   TO WKS-ORG-PUNTERO
073100     MOVE SPACES              TO WKS-ORG-DEPURADO
073200     PERFORM 547-INICIALIZAR-PALABRA-ORG
073300             VARYING WKS-IX-PALABRA-ORG FROM 1 BY 1
073400             UNTIL WKS-IX-PALABRA-ORG > 8
073500     UNSTRING WKS-PARTE-ITEM (WKS-INDICE-PARTE-ORG)
073600          DELIMITED BY ALL SPACE
073700          INTO WKS-ORG-PALABRA-ITEM (1) WKS-ORG-PALABRA-ITEM (2)
073800               WKS-ORG-PALABRA-ITEM (3) WKS-ORG-PALABRA-ITEM (4)
073900               WKS-ORG-PALABRA-ITEM (5) WKS-ORG-PALABRA-ITEM (6)
074000               WKS-ORG-PALABRA-ITEM (7) WKS-ORG-PALABRA-ITEM (8)
074100          TALLYING IN WKS-TOTAL-PALABRAS-ORG
074200     END-UNSTRING
074300     IF WKS-TOTAL-PALABRAS-ORG > ZERO
074400        PERFORM 548-FILTRAR-PALABRA-ORG
074500                VARYING WKS-IX-PALABRA-ORG FROM 1 BY 1
074600                UNTIL WKS-IX-PALABRA-ORG > WKS-TOTAL-PALABRAS-ORG
074700        IF WKS-ORG-PALABRAS-SOBREV > ZERO
074800           MOVE WKS-ORG-DEPURADO   TO WKS-CAN-NOMBRE-ORG
074900        END-IF
075000     END-IF.
075100 546-DEPURAR-NOMBRE-ORG-E.  EXIT.
075200*----------------------------------------------------------------
075300 547-INICIALIZAR-PALABRA-ORG SECTION.
075400     MOVE SPACES TO WKS-ORG-PALABRA-ITEM (WKS-IX-PALABRA-ORG).
075500 547-INICIALIZAR-PALABRA-ORG-E.  EXIT.
075600*----------------------------------------------------------------
075700*    CASILLA GENERICA DE COMPARACION DE PALABRA (TITULO, PAIS,
075800*    NOMBRE) CONTRA LAS TABLAS 3 Y 6.  SI LA PALABRA SOBREVIVE
075900*    EL FILTRO, SE AGREGA AL NOMBRE DEPURADO TAL COMO VINO
076000*    (SIN QUITARLE MAYUSCULAS NI PUNTUACION).
076100*----------------------------------------------------------------
076200 548-FILTRAR-PALABRA-ORG SECTION.
076300     MOVE SPACES              TO WKS-PALABRA-MAYUS
076400     MOVE WKS-ORG-PALABRA-ITEM (WKS-IX-PALABRA-ORG)
076500                              TO WKS-PALABRA-MAYUS
076600     INSPECT WKS-PALABRA-MAYUS CONVERTING
076700             "abcdefghijklmnopqrstuvwxyz.," TO
076800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ  "
076900     SET WKS-NO-ENCONTRADO TO TRUE
077000     PERFORM 566-COMPARAR-TITULO
077100             VARYING WKS-IX-TITULO FROM 1 BY 1
077200             UNTIL WKS-IX-TITULO > 7
077300                OR WKS-SI-ENCONTRADO
077400     IF WKS-NO-ENCONTRADO
077500        PERFORM 568-COMPARAR-PAIS-PALABRA
077600                VARYING WKS-IX-PAIS FROM 1 BY 1
077700                UNTIL WKS-IX-PAIS > 10
077800                   OR WKS-SI-ENCONTRADO
077900     END-IF
078000     IF WKS-NO-ENCONTRADO
078100        IF WKS-PALABRA-MAYUS = WKS-PRIMER-NOMBRE-MAYUS
078200           OR WKS-PALABRA-MAYUS = WKS-APELLIDO-MAYUS
078300           SET WKS-SI-ENCONTRADO TO TRUE
078400        END-IF
078500     END-IF
078600     IF WKS-NO-ENCONTRADO
078700        ADD 1 TO WKS-ORG-PALABRAS-SOBREV
078800        IF WKS-ORG-PALABRAS-SOBREV > 1
078900           MOVE SPACE TO WKS-ORG-DEPURADO (WKS-ORG-PUNTERO:1)
079000           ADD 1 TO WKS-ORG-PUNTERO
079100        END-IF
079200        STRING WKS-ORG-PALABRA-ITEM (WKS-IX-PALABRA-ORG)
079300                  DELIMITED BY SPACE
079400                  INTO WKS-ORG-DEPURADO
079500                  WITH POINTER WKS-ORG-PUNTERO
079600     END-IF.
079700 548-FILTRAR-PALABRA-ORG-E.  EXIT.
079800*----------------------------------------------------------------
079900*    COMPARA WKS-PALABRA-MAYUS (PALABRA COMPLETA, NO SUBCADENA)
080000*    CONTRA LA TABLA 6 DE TRATAMIENTOS.  (EEDR, 04/05/2011 -
080100*    TCK-1187)
080200*----------------------------------------------------------------
080300 566-COMPARAR-TITULO SECTION.
080400     IF WKS-PALABRA-MAYUS = WKS-TITULO-ENTRADA (WKS-IX-TITULO)
080500        SET WKS-SI-ENCONTRADO TO TRUE
080600     END-IF.
080700 566-COMPARAR-TITULO-E.  EXIT.
080800*----------------------------------------------------------------
080900*    COMPARA WKS-PALABRA-MAYUS (PALABRA COMPLETA) CONTRA LA
081000*    TABLA 3 DE PAISES.  (EEDR, 04/05/2011 - TCK-1187)
081100*----------------------------------------------------------------
081200 568-COMPARAR-PAIS-PALABRA SECTION.
081300     IF WKS-PALABRA-MAYUS = WKS-PAIS-ENTRADA (WKS-IX-PAIS)
081400        SET WKS-SI-ENCONTRADO TO TRUE
081500     END-IF.
081600 568-COMPARAR-PAIS-PALABRA-E.  EXIT.
081700*----------------------------------------------------------------
081800*    NOTA (EEDR, 04/05/2011 - TCK-1187): EL PAIS YA NO SE SACA
081900*    AQUI COMO REGLA APARTE; LA UNICA DIRECCION DE UNA SOLA
082000*    PARTE SE REVISA AL FINAL, EN 584-VERIFICAR-PAIS-UNICO,
082100*    REUTILIZANDO 552/554 DE ABAJO.
082200*----------------------------------------------------------------
082300 552-BUSCAR-PAIS-SUBCAD SECTION.
082400     SET WKS-NO-ENCONTRADO TO TRUE
082500     PERFORM 553-LONGITUD-CLAVE-PAIS
082600     PERFORM 554-COMPARAR-POSICION-PAIS
082700             VARYING WKS-J FROM 1 BY 1
082800             UNTIL WKS-J > 46
082900                OR WKS-SI-ENCONTRADO.
083000 552-BUSCAR-PAIS-SUBCAD-E.  EXIT.
083100*----------------------------------------------------------------
083200*    MIDE LA LONGITUD REAL DE LA CLAVE DE TABLA 3 (VER NOTA EN
083300*    543 ARRIBA). (EEDR, 09/03/2026 - TCK-1224)
083400 553-LONGITUD-CLAVE-PAIS SECTION.
083500     MOVE 15 TO WKS-LONGITUD-CLAVE
083600     PERFORM 334-CONTAR-ESPACIO-DER
083700             UNTIL WKS-LONGITUD-CLAVE = ZERO
083800                OR WKS-PAIS-ENTRADA (WKS-IX-PAIS)
083900                       (WKS-LONGITUD-CLAVE:1) NOT = SPACE.
084000 553-LONGITUD-CLAVE-PAIS-E.  EXIT.
084100*----------------------------------------------------------------
084200 554-COMPARAR-POSICION-PAIS SECTION.
084300     IF WKS-LONGITUD-CLAVE > ZERO
084400        AND WKS-PARTE-MAYUS (WKS-J:WKS-LONGITUD-CLAVE) =
084500                WKS-PAIS-ENTRADA (WKS-IX-PAIS)
084600                                 (1:WKS-LONGITUD-CLAVE)
084700        SET WKS-SI-ENCONTRADO TO TRUE
084800     END-IF.
084900 554-COMPARAR-POSICION-PAIS-E.  EXIT.
085000*----------------------------------------------------------------
085100*    ANTES DE PARTIR EL NOMBRE SE QUITA UN TRATAMIENTO DE
085200*    CORTESIA INICIAL ("DR", "PROF", ...) DE LA TABLA 6, SI
085300*    LO TRAE.  (EEDR, 04/05/2011 - TCK-1187)
085400*----------------------------------------------------------------
085500 561-QUITAR-TITULO-NOMBRE SECTION.
085600     MOVE SPACES              TO WKS-PARTE-MAYUS
085700     MOVE WKS-PARTE-ITEM (1)  TO WKS-PARTE-MAYUS
085800     INSPECT WKS-PARTE-MAYUS CONVERTING
085900             "abcdefghijklmnopqrstuvwxyz" TO
086000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
086100     MOVE 1 TO WKS-J
086200     PERFORM 562-BUSCAR-ESPACIO-NOMBRE
086300             UNTIL WKS-J > 60
086400                OR WKS-PARTE-MAYUS (WKS-J:1) = SPACE
086500     IF WKS-J < 61 AND WKS-J > 1
086600        MOVE SPACES           TO WKS-PALABRA-MAYUS
086700        MOVE WKS-PARTE-MAYUS (1:WKS-J - 1) TO WKS-PALABRA-MAYUS
086800*       (EEDR, 07/22/2026 - TCK-1231) SE QUITA EL PUNTO/COMA DE
086900*       LA PALABRA YA AISLADA ANTES DE COMPARAR CONTRA LA TABLA
087000*       6, IGUAL QUE 548-FILTRAR-PALABRA-ORG, PARA QUE "DR."
087100*       CALCE CON "DR".  NO SE TOCA WKS-PARTE-MAYUS, PARA NO
087200*       MOVER EL ESPACIO REAL QUE MARCA EL CORTE DE LA PALABRA.
087300        INSPECT WKS-PALABRA-MAYUS CONVERTING
087400                ".," TO "  "
087500        SET WKS-NO-ENCONTRADO TO TRUE
087600        PERFORM 566-COMPARAR-TITULO
087700                VARYING WKS-IX-TITULO FROM 1 BY 1
087800                UNTIL WKS-IX-TITULO > 7
087900                   OR WKS-SI-ENCONTRADO
088000        IF WKS-SI-ENCONTRADO
088100           COMPUTE WKS-LONGITUD = 60 - WKS-J
088200           IF WKS-LONGITUD > ZERO
088300              MOVE SPACES        TO WKS-PARTE-MAYUS
088400              MOVE WKS-PARTE-ITEM (1) (WKS-J + 1:WKS-LONGITUD)
088500                                 TO WKS-PARTE-MAYUS (1:WKS-LONGITUD)
088600              MOVE SPACES        TO WKS-PARTE-ITEM (1)
088700              MOVE WKS-PARTE-MAYUS (1:WKS-LONGITUD)
088800                              TO WKS-PARTE-ITEM (1) (1:WKS-LONGITUD)
088900           END-IF
089000        END-IF
089100     END-IF.
089200 561-QUITAR-TITULO-NOMBRE-E.  EXIT.
089300*----------------------------------------------------------------
089400*    LA PRIMERA PARTE DE LA DIRECCION, SI AUN NO FUE USADA POR
089500*    NINGUNA OTRA REGLA, SE TOMA COMO NOMBRE Y APELLIDO DEL
089600*    REMITENTE (SE CORTA EN EL PRIMER ESPACIO).  SI NO TRAE
089700*    ESPACIO, LA UNICA PALABRA SE GUARDA COMO APELLIDO, NO
089800*    COMO PRIMER NOMBRE (EEDR, 04/05/2011 - TCK-1187).
089900*----------------------------------------------------------------
090000 560-EXTRAER-NOMBRE SECTION.
090100     IF WKS-PARTE-USADA (1) = "N"
090200        PERFORM 561-QUITAR-TITULO-NOMBRE
090300        MOVE 1 TO WKS-J
090400        PERFORM 562-BUSCAR-ESPACIO-NOMBRE
090500                UNTIL WKS-J > 60
090600                   OR WKS-PARTE-ITEM (1) (WKS-J:1) = SPACE
090700        IF WKS-J > 60 OR WKS-J = 1
090800           MOVE WKS-PARTE-ITEM (1) (1:20)
090900                              TO WKS-APELLIDO-EXT
091000        ELSE
091100           MOVE WKS-J             TO WKS-LONGITUD
091200           IF WKS-LONGITUD > 21
091300              MOVE 21 TO WKS-LONGITUD
091400           END-IF
091500           MOVE WKS-PARTE-ITEM (1) (1:WKS-LONGITUD - 1)
091600                               TO WKS-PRIMER-NOMBRE-EXT
091700                                  (1:WKS-LONGITUD - 1)
091800           COMPUTE WKS-LONGITUD = 60 - WKS-J
091900           IF WKS-LONGITUD > 20
092000              MOVE 20 TO WKS-LONGITUD
092100           END-IF
092200           IF WKS-LONGITUD > 0
092300              MOVE WKS-PARTE-ITEM (1) (WKS-J + 1:WKS-LONGITUD)
092400                            TO WKS-APELLIDO-EXT (1:WKS-LONGITUD)
092500           END-IF
092600        END-IF
092700        MOVE SPACES              TO WKS-PRIMER-NOMBRE-MAYUS
092800                                     WKS-APELLIDO-MAYUS
092900        MOVE WKS-PRIMER-NOMBRE-EXT TO WKS-PRIMER-NOMBRE-MAYUS
093000        MOVE WKS-APELLIDO-EXT      TO WKS-APELLIDO-MAYUS
093100        INSPECT WKS-PRIMER-NOMBRE-MAYUS CONVERTING
093200                "abcdefghijklmnopqrstuvwxyz" TO
093300                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
093400        INSPECT WKS-APELLIDO-MAYUS CONVERTING
093500                "abcdefghijklmnopqrstuvwxyz" TO
093600                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
093700        MOVE "S" TO WKS-PARTE-USADA (1)
093800     END-IF.
093900 560-EXTRAER-NOMBRE-E.  EXIT.
094000*----------------------------------------------------------------
094100 562-BUSCAR-ESPACIO-NOMBRE SECTION.
094200     ADD 1 TO WKS-J.
094300 562-BUSCAR-ESPACIO-NOMBRE-E.  EXIT.
094400*----------------------------------------------------------------
094500*    EL APARTADO POSTAL SE RECONOCE POR LA SUBCADENA "PO BOX"
094600*    (SE QUITAN LOS PUNTOS DE "P.O. BOX" ANTES DE BUSCAR).
094700*----------------------------------------------------------------
094800 570-EXTRAER-APARTADO-POSTAL SECTION.
094900     IF WKS-PARTE-USADA (WKS-IX-PARTE) = "N"
095000        MOVE SPACES              TO WKS-PARTE-MAYUS
095100        MOVE WKS-PARTE-ITEM (WKS-IX-PARTE) TO WKS-PARTE-MAYUS
095200        INSPECT WKS-PARTE-MAYUS CONVERTING
095300                "abcdefghijklmnopqrstuvwxyz." TO
095400                "ABCDEFGHIJKLMNOPQRSTUVWXYZ "
095500        SET WKS-NO-ENCONTRADO TO TRUE
095600        PERFORM 572-COMPARAR-POSICION-PO
095700                VARYING WKS-J FROM 1 BY 1
095800                UNTIL WKS-J > 55
095900                   OR WKS-SI-ENCONTRADO
096000        IF WKS-SI-ENCONTRADO
096100           MOVE WKS-PARTE-ITEM (WKS-IX-PARTE)
096200                               TO WKS-CAN-APARTADO-POSTAL
096300           MOVE "S"            TO WKS-PARTE-USADA (WKS-IX-PARTE)
096400           MOVE WKS-IX-PARTE   TO WKS-INDICE-PARTE-PO
096500        END-IF
096600     END-IF.
096700 570-EXTRAER-APARTADO-POSTAL-E.  EXIT.
096800*----------------------------------------------------------------
096900 572-COMPARAR-POSICION-PO SECTION.
097000     IF WKS-PARTE-MAYUS (WKS-J:6) = "PO BOX"
097100        SET WKS-SI-ENCONTRADO TO TRUE
097200     END-IF.
097300 572-COMPARAR-POSICION-PO-E.  EXIT.
097400*----------------------------------------------------------------
097500*    LAS PARTES QUE QUEDAN SIN USAR, EN SU ORDEN ORIGINAL, SE
097600*    REPARTEN ENTRE CALLE, CIUDAD Y PAIS SEGUN CUANTAS QUEDEN:
097700*    3 O MAS - LA PRIMERA ES CALLE, LA SEGUNDA CIUDAD, LA ULTIMA
097800*    PAIS; EXACTAMENTE 2 - LA PRIMERA ES CIUDAD Y LA SEGUNDA
097900*    PAIS; EXACTAMENTE 1 - SE REVISA CONTRA LA TABLA 3 DE PAISES
098000*    (584-VERIFICAR-PAIS-UNICO).  (EEDR, 04/05/2011 - TCK-1187)
098100*----------------------------------------------------------------
098200 580-ARMAR-CALLE-CIUDAD SECTION.
098300     MOVE ZERO TO WKS-TOTAL-LIBRES
098400                  WKS-IX-LIBRE-1
098500                  WKS-IX-LIBRE-2
098600                  WKS-IX-LIBRE-ULTIMO
098700     PERFORM 582-TOMAR-PARTE-LIBRE
098800             VARYING WKS-IX-PARTE FROM 1 BY 1
098900             UNTIL WKS-IX-PARTE > WKS-TOTAL-PARTES
099000     EVALUATE TRUE
099100        WHEN WKS-TOTAL-LIBRES >= 3
099200           MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-1)
099300                                  TO WKS-CAN-CALLE
099400           MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-2)
099500                                  TO WKS-CAN-CIUDAD
099600           MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-ULTIMO)
099700                                  TO WKS-CAN-PAIS
099800        WHEN WKS-TOTAL-LIBRES = 2
099900           MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-1)
100000                                  TO WKS-CAN-CIUDAD
100100           MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-2)
100200                                  TO WKS-CAN-PAIS
100300        WHEN WKS-TOTAL-LIBRES = 1
100400           PERFORM 584-VERIFICAR-PAIS-UNICO
100500        WHEN OTHER
100600           CONTINUE
100700     END-EVALUATE.
100800 580-ARMAR-CALLE-CIUDAD-E.  EXIT.
100900*----------------------------------------------------------------
101000*    CUENTA LAS PARTES SIN USAR Y RECUERDA LA PRIMERA, LA
101100*    SEGUNDA Y LA ULTIMA (LOS UNICOS PUNTEROS QUE HACEN FALTA
101200*    PARA LAS REGLAS DE 580).  (EEDR, 04/05/2011 - TCK-1187)
101300*----------------------------------------------------------------
101400 582-TOMAR-PARTE-LIBRE SECTION.
101500     IF WKS-PARTE-USADA (WKS-IX-PARTE) = "N"
101600        ADD 1 TO WKS-TOTAL-LIBRES
101700        IF WKS-TOTAL-LIBRES = 1
101800           MOVE WKS-IX-PARTE   TO WKS-IX-LIBRE-1
101900        END-IF
102000        IF WKS-TOTAL-LIBRES = 2
102100           MOVE WKS-IX-PARTE   TO WKS-IX-LIBRE-2
102200        END-IF
102300        MOVE WKS-IX-PARTE      TO WKS-IX-LIBRE-ULTIMO
102400        MOVE "S" TO WKS-PARTE-USADA (WKS-IX-PARTE)
102500     END-IF.
102600 582-TOMAR-PARTE-LIBRE-E.  EXIT.
102700*----------------------------------------------------------------
102800*    UNICA PARTE QUE QUEDA LIBRE: SI COINCIDE CON UN PAIS DE LA
102900*    TABLA 3 SE GUARDA COMO PAIS; SI NO, SE GUARDA COMO CIUDAD.
103000*    SE GUARDA EL TEXTO ORIGINAL, NO LA CLAVE DE LA TABLA.
103100*    (EEDR, 04/05/2011 - TCK-1187)
103200*----------------------------------------------------------------
103300 584-VERIFICAR-PAIS-UNICO SECTION.
103400     MOVE SPACES              TO WKS-PARTE-MAYUS
103500     MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-1) TO WKS-PARTE-MAYUS
103600     INSPECT WKS-PARTE-MAYUS CONVERTING
103700             "abcdefghijklmnopqrstuvwxyz" TO
103800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
103900     SET WKS-NO-ENCONTRADO TO TRUE
104000     PERFORM 552-BUSCAR-PAIS-SUBCAD
104100             VARYING WKS-IX-PAIS FROM 1 BY 1
104200             UNTIL WKS-IX-PAIS > 10
104300                OR WKS-SI-ENCONTRADO
104400     IF WKS-SI-ENCONTRADO
104500        MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-1) TO WKS-CAN-PAIS
104600     ELSE
104700        MOVE WKS-PARTE-ITEM (WKS-IX-LIBRE-1) TO WKS-CAN-CIUDAD
104800     END-IF.
104900 584-VERIFICAR-PAIS-UNICO-E.  EXIT.
105000******************************************************************
105100*   PLANT-LOOKUP - CATALOGO DE NOMBRE COMUN / NOMBRE CIENTIFICO  *
105200******************************************************************
105300 600-BUSCAR-NOMBRE-CIENTIFICO SECTION.
105400     MOVE SPACES              TO WKS-PLANTA-MAYUS
105500     MOVE MBI-NOMBRE-PLANTA   TO WKS-PLANTA-MAYUS
105600     INSPECT WKS-PLANTA-MAYUS CONVERTING
105700             "abcdefghijklmnopqrstuvwxyz" TO
105800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
105900     SET WKS-NO-ENCONTRADO TO TRUE
106000     MOVE ZERO                TO WKS-IX-PLANTA-GANADORA
106100     PERFORM 602-BUSCAR-PLANTA-ENTRADA
106200             VARYING WKS-IX-PLANTA FROM 1 BY 1
106300             UNTIL WKS-IX-PLANTA > 42
106400                OR WKS-SI-ENCONTRADO
106500     IF WKS-SI-ENCONTRADO
106600        MOVE WKS-PLANTA-COMUN (WKS-IX-PLANTA-GANADORA)
106700                            TO WKS-CAN-NOMBRE-COMUN
106800        MOVE WKS-PLANTA-LATIN (WKS-IX-PLANTA-GANADORA)
106900                            TO WKS-CAN-NOMBRE-CIENTIFICO
107000     ELSE
107100        MOVE MBI-NOMBRE-PLANTA (1:30)
107200                            TO WKS-CAN-NOMBRE-COMUN
107300     END-IF.
107400 600-BUSCAR-NOMBRE-CIENTIFICO-E.  EXIT.
107500*----------------------------------------------------------------
107600 602-BUSCAR-PLANTA-ENTRADA SECTION.
107700     SET WKS-NO-ENCONTRADO TO TRUE
107800     PERFORM 603-LONGITUD-CLAVE-PLANTA
107900     PERFORM 604-COMPARAR-POSICION-PLANTA
108000             VARYING WKS-J FROM 1 BY 1
108100             UNTIL WKS-J > 26
108200                OR WKS-SI-ENCONTRADO
108300     IF WKS-SI-ENCONTRADO
108400        MOVE WKS-IX-PLANTA TO WKS-IX-PLANTA-GANADORA
108500     END-IF.
108600 602-BUSCAR-PLANTA-ENTRADA-E.  EXIT.
108700*----------------------------------------------------------------
108800*    MIDE LA LONGITUD REAL DE LA CLAVE DE TABLA 1 (VER NOTA EN
108900*    543 ARRIBA); "RICE" DEBE COINCIDIR DENTRO DE "RICE SEEDS"
109000*    SIN EXIGIR QUE LE SIGAN PUROS BLANCOS. (EEDR, 09/03/2026 -
109100*    TCK-1224)
109200 603-LONGITUD-CLAVE-PLANTA SECTION.
109300     MOVE 15 TO WKS-LONGITUD-CLAVE
109400     PERFORM 334-CONTAR-ESPACIO-DER
109500             UNTIL WKS-LONGITUD-CLAVE = ZERO
109600                OR WKS-PLANTA-CLAVE (WKS-IX-PLANTA)
109700                       (WKS-LONGITUD-CLAVE:1) NOT = SPACE.
109800 603-LONGITUD-CLAVE-PLANTA-E.  EXIT.
109900*----------------------------------------------------------------
110000 604-COMPARAR-POSICION-PLANTA SECTION.
110100     IF WKS-LONGITUD-CLAVE > ZERO
110200        AND WKS-PLANTA-MAYUS (WKS-J:WKS-LONGITUD-CLAVE) =
110300                WKS-PLANTA-CLAVE (WKS-IX-PLANTA)
110400                                 (1:WKS-LONGITUD-CLAVE)
110500        SET WKS-SI-ENCONTRADO TO TRUE
110600     END-IF.
110700 604-COMPARAR-POSICION-PLANTA-E.  EXIT.
110800******************************************************************
110900*      SPECIES-CLASSIFIER - TIPO DE ESPECIE DE LA MUESTRA        *
111000******************************************************************
111100 650-CLASIFICAR-TIPO-ESPECIE SECTION.
111200     MOVE SPACES              TO WKS-ESPECIE-TEXTO
111300     STRING MBI-NOMBRE-PLANTA        DELIMITED BY SIZE
111400            " "                      DELIMITED BY SIZE
111500            WKS-CAN-NOMBRE-VARIEDAD  DELIMITED BY SIZE
111600         INTO WKS-ESPECIE-TEXTO
111700     INSPECT WKS-ESPECIE-TEXTO CONVERTING
111800             "abcdefghijklmnopqrstuvwxyz" TO
111900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
112000     SET WKS-NO-ENCONTRADO TO TRUE
112100     MOVE ZERO                TO WKS-IX-ESPECIE-GANADORA
112200     PERFORM 652-BUSCAR-ESPECIE-ENTRADA
112300             VARYING WKS-IX-ESPECIE FROM 1 BY 1
112400             UNTIL WKS-IX-ESPECIE > 16
112500                OR WKS-SI-ENCONTRADO
112600     IF WKS-SI-ENCONTRADO
112700        MOVE WKS-ESPECIE-TIPO (WKS-IX-ESPECIE-GANADORA)
112800                            TO WKS-CAN-TIPO-ESPECIE
112900     ELSE
113000        MOVE "SEED"          TO WKS-CAN-TIPO-ESPECIE
113100     END-IF.
113200 650-CLASIFICAR-TIPO-ESPECIE-E.  EXIT.
113300*----------------------------------------------------------------
113400 652-BUSCAR-ESPECIE-ENTRADA SECTION.
113500     SET WKS-NO-ENCONTRADO TO TRUE
113600     PERFORM 653-LONGITUD-CLAVE-ESPECIE
113700     PERFORM 654-COMPARAR-POSICION-ESPECIE
113800             VARYING WKS-J FROM 1 BY 1
113900             UNTIL WKS-J > 69
114000                OR WKS-SI-ENCONTRADO
114100     IF WKS-SI-ENCONTRADO
114200        MOVE WKS-IX-ESPECIE TO WKS-IX-ESPECIE-GANADORA
114300     END-IF.
114400 652-BUSCAR-ESPECIE-ENTRADA-E.  EXIT.
114500*----------------------------------------------------------------
114600*    MIDE LA LONGITUD REAL DE LA CLAVE DE TABLA 5 (VER NOTA EN
114700*    543 ARRIBA). (EEDR, 09/03/2026 - TCK-1224)
114800 653-LONGITUD-CLAVE-ESPECIE SECTION.
114900     MOVE 12 TO WKS-LONGITUD-CLAVE
115000     PERFORM 334-CONTAR-ESPACIO-DER
115100             UNTIL WKS-LONGITUD-CLAVE = ZERO
115200                OR WKS-ESPECIE-CLAVE (WKS-IX-ESPECIE)
115300                       (WKS-LONGITUD-CLAVE:1) NOT = SPACE.
115400 653-LONGITUD-CLAVE-ESPECIE-E.  EXIT.
115500*----------------------------------------------------------------
115600 654-COMPARAR-POSICION-ESPECIE SECTION.
115700     IF WKS-LONGITUD-CLAVE > ZERO
115800        AND WKS-ESPECIE-TEXTO (WKS-J:WKS-LONGITUD-CLAVE) =
115900                WKS-ESPECIE-CLAVE (WKS-IX-ESPECIE)
116000                                  (1:WKS-LONGITUD-CLAVE)
116100        SET WKS-SI-ENCONTRADO TO TRUE
116200     END-IF.
116300 654-COMPARAR-POSICION-ESPECIE-E.  EXIT.
116400******************************************************************
116500*   TREATMENT-EXTRACTOR - PALABRA CLAVE DE TRATAMIENTO EN DOSIS  *
116600******************************************************************
116700 700-EXTRAER-TIPO-TRATAMIENTO SECTION.
116800     MOVE SPACES              TO WKS-DOSIS-MAYUS
116900     MOVE MBI-DOSIS           TO WKS-DOSIS-MAYUS
117000     INSPECT WKS-DOSIS-MAYUS CONVERTING
117100             "abcdefghijklmnopqrstuvwxyz" TO
117200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
117300     SET WKS-NO-ENCONTRADO TO TRUE
117400     MOVE ZERO                TO WKS-IX-TRATAM-GANADOR
117500     PERFORM 702-BUSCAR-TRATAM-ENTRADA
117600             VARYING WKS-IX-TRATAM FROM 1 BY 1
117700             UNTIL WKS-IX-TRATAM > 13
117800                OR WKS-SI-ENCONTRADO
117900     IF WKS-SI-ENCONTRADO
118000        MOVE WKS-TRATAM-ENTRADA (WKS-IX-TRATAM-GANADOR)
118100                            TO WKS-CAN-TRATAMIENTO
118200     ELSE
118300*        NINGUNA PALABRA CLAVE DE TRATAMIENTO VINO EN EL TEXTO
118400*        DE DOSIS; SI AL MENOS TRAE UN DIGITO SE ASUME GAMMA
118500*        POR SER EL TRATAMIENTO MAS COMUN DEL LIBRO. (EEDR,
118600*        04/05/2011 - TCK-1187)
118700        MOVE ZERO          TO WKS-LONGITUD
118800        PERFORM 706-CONTAR-DIGITOS-TRATAM
118900                VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 80
119000        IF WKS-LONGITUD > ZERO
119100           MOVE "GAMMA"    TO WKS-CAN-TRATAMIENTO
119200        END-IF
119300     END-IF.
119400 700-EXTRAER-TIPO-TRATAMIENTO-E.  EXIT.
119500*----------------------------------------------------------------
119600 702-BUSCAR-TRATAM-ENTRADA SECTION.
119700     SET WKS-NO-ENCONTRADO TO TRUE
119800     PERFORM 703-LONGITUD-CLAVE-TRATAM
119900     PERFORM 704-COMPARAR-POSICION-TRATAM
120000             VARYING WKS-J FROM 1 BY 1
120100             UNTIL WKS-J > 69
120200                OR WKS-SI-ENCONTRADO
120300     IF WKS-SI-ENCONTRADO
120400        MOVE WKS-IX-TRATAM TO WKS-IX-TRATAM-GANADOR
120500     END-IF.
120600 702-BUSCAR-TRATAM-ENTRADA-E.  EXIT.
120700*----------------------------------------------------------------
120800*    MIDE LA LONGITUD REAL DE LA CLAVE DE TABLA 4 (VER NOTA EN
120900*    543 ARRIBA); "ELECTRON" DEBE COINCIDIR DENTRO DE "ELECTRON
121000*    50 GY" SIN CAER AL DEFECTO GAMMA. (EEDR, 09/03/2026 -
121100*    TCK-1224)
121200 703-LONGITUD-CLAVE-TRATAM SECTION.
121300     MOVE 12 TO WKS-LONGITUD-CLAVE
121400     PERFORM 334-CONTAR-ESPACIO-DER
121500             UNTIL WKS-LONGITUD-CLAVE = ZERO
121600                OR WKS-TRATAM-ENTRADA (WKS-IX-TRATAM)
121700                       (WKS-LONGITUD-CLAVE:1) NOT = SPACE.
121800 703-LONGITUD-CLAVE-TRATAM-E.  EXIT.
121900*----------------------------------------------------------------
122000 704-COMPARAR-POSICION-TRATAM SECTION.
122100     IF WKS-LONGITUD-CLAVE > ZERO
122200        AND WKS-DOSIS-MAYUS (WKS-J:WKS-LONGITUD-CLAVE) =
122300                WKS-TRATAM-ENTRADA (WKS-IX-TRATAM)
122400                                   (1:WKS-LONGITUD-CLAVE)
122500        SET WKS-SI-ENCONTRADO TO TRUE
122600     END-IF.
122700 704-COMPARAR-POSICION-TRATAM-E.  EXIT.
122800*----------------------------------------------------------------
122900 706-CONTAR-DIGITOS-TRATAM SECTION.
123000     IF WKS-DOSIS-MAYUS (WKS-J:1) IS DIGITOS
123100        ADD 1 TO WKS-LONGITUD
123200     END-IF.
123300 706-CONTAR-DIGITOS-TRATAM-E.  EXIT.
123400******************************************************************
123500*  DOSE-SPLITTER / DOSE-CLEANER - DIVIDE Y LIMPIA LAS DOSIS      *
123600******************************************************************
123700 750-DIVIDIR-DOSIS SECTION.
123800     MOVE SPACES              TO WKS-DOSIS-TRABAJO
123900     MOVE MBI-DOSIS           TO WKS-DOSIS-TRABAJO
124000*    LA DOSIS SE DIVIDE CON LOS MISMOS SEPARADORES QUE EL
124100*    VARIETY-SPLITTER (COMA, PUNTO Y COMA, BARRA VERTICAL,
124200*    " AND " Y " & "), YA QUE VIENEN DEL MISMO FORMATO LIBRE
124300*    DE VENTANILLA. (JMCB, 11/18/2015 - TCK-2043)
124400     PERFORM 754-NORMALIZAR-SEPARADORES-DOSIS
124500     MOVE ZERO                TO WKS-TOTAL-PIEZAS-DOSIS
124600     PERFORM 752-INICIALIZAR-PIEZA-DOSIS
124700             VARYING WKS-IX-DOSIS FROM 1 BY 1
124800             UNTIL WKS-IX-DOSIS > 10
124900     UNSTRING WKS-DOSIS-TRABAJO DELIMITED BY ","
125000          INTO WKS-PIEZA-DOSIS (01) WKS-PIEZA-DOSIS (02)
125100               WKS-PIEZA-DOSIS (03) WKS-PIEZA-DOSIS (04)
125200               WKS-PIEZA-DOSIS (05) WKS-PIEZA-DOSIS (06)
125300               WKS-PIEZA-DOSIS (07) WKS-PIEZA-DOSIS (08)
125400               WKS-PIEZA-DOSIS (09) WKS-PIEZA-DOSIS (10)
125500          TALLYING IN WKS-TOTAL-PIEZAS-DOSIS
125600     END-UNSTRING
125700     IF WKS-TOTAL-PIEZAS-DOSIS = ZERO
125800        MOVE 1                TO WKS-TOTAL-PIEZAS-DOSIS
125900     END-IF
126000     PERFORM 760-LIMPIAR-VALOR-DOSIS
126100             VARYING WKS-IX-DOSIS FROM 1 BY 1
126200             UNTIL WKS-IX-DOSIS > WKS-TOTAL-PIEZAS-DOSIS.
126300 750-DIVIDIR-DOSIS-E.  EXIT.
126400*----------------------------------------------------------------
126500 752-INICIALIZAR-PIEZA-DOSIS SECTION.
126600     MOVE SPACES TO WKS-PIEZA-DOSIS (WKS-IX-DOSIS).
126700 752-INICIALIZAR-PIEZA-DOSIS-E.  EXIT.
126800*----------------------------------------------------------------
126900*    MISMA TECNICA DE 310-NORMALIZAR-SEPARADORES, SOBRE LA
127000*    CASILLA DE 80 POSICIONES DEL TEXTO DE DOSIS.
127100*----------------------------------------------------------------
127200 754-NORMALIZAR-SEPARADORES-DOSIS SECTION.
127300     INSPECT WKS-DOSIS-TRABAJO CONVERTING ";|" TO ",,"
127400     MOVE WKS-DOSIS-TRABAJO    TO WKS-DOSIS-MAYUS
127500     INSPECT WKS-DOSIS-MAYUS CONVERTING
127600             "abcdefghijklmnopqrstuvwxyz" TO
127700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
127800     PERFORM 756-BUSCAR-CONECTOR-DOSIS
127900             VARYING WKS-I FROM 1 BY 1
128000             UNTIL WKS-I > 75.
128100 754-NORMALIZAR-SEPARADORES-DOSIS-E.  EXIT.
128200*----------------------------------------------------------------
128300 756-BUSCAR-CONECTOR-DOSIS SECTION.
128400     IF WKS-DOSIS-MAYUS (WKS-I:5) = " AND "
128500        MOVE ","        TO WKS-DOSIS-TRABAJO (WKS-I:1)
128600        MOVE SPACES     TO WKS-DOSIS-TRABAJO (WKS-I + 1:4)
128700        MOVE SPACES     TO WKS-DOSIS-MAYUS   (WKS-I:5)
128800     END-IF
128900     IF WKS-DOSIS-MAYUS (WKS-I:3) = " & "
129000        MOVE ","        TO WKS-DOSIS-TRABAJO (WKS-I:1)
129100        MOVE SPACES     TO WKS-DOSIS-TRABAJO (WKS-I + 1:2)
129200        MOVE SPACES     TO WKS-DOSIS-MAYUS   (WKS-I:3)
129300     END-IF.
129400 756-BUSCAR-CONECTOR-DOSIS-E.  EXIT.
129500*----------------------------------------------------------------
129600*    QUITA LA PALABRA CLAVE DE TRATAMIENTO DE LA PRIMERA DOSIS
129700*    (SI QUEDO PEGADA) Y LOS ESPACIOS SOBRANTES A LA IZQUIERDA
129800*    DE CADA PIEZA.
129900*----------------------------------------------------------------
130000 760-LIMPIAR-VALOR-DOSIS SECTION.
130100     IF WKS-IX-DOSIS = 1 AND WKS-CAN-TRATAMIENTO NOT = SPACES
130200        PERFORM 762-QUITAR-TRATAM-DE-DOSIS
130300     END-IF
130400     MOVE 1 TO WKS-J
130500     PERFORM 332-CONTAR-ESPACIO-IZQ
130600             UNTIL WKS-J > 20
130700                OR WKS-PIEZA-DOSIS (WKS-IX-DOSIS) (WKS-J:1)
130800                                                    NOT = SPACE
130900     IF WKS-J > 1 AND WKS-J < 21
131000        MOVE SPACES            TO WKS-VARIEDAD-TEMP (1:20)
131100        MOVE WKS-PIEZA-DOSIS (WKS-IX-DOSIS) (WKS-J:21 - WKS-J)
131200                               TO WKS-VARIEDAD-TEMP (1:21 - WKS-J)
131300        MOVE SPACES            TO WKS-PIEZA-DOSIS (WKS-IX-DOSIS)
131400        MOVE WKS-VARIEDAD-TEMP (1:20)
131500                               TO WKS-PIEZA-DOSIS (WKS-IX-DOSIS)
131600     END-IF
131700*    SE EXTRAE EL PRIMER VALOR NUMERICO DE LA PIEZA (DIGITOS
131800*    CON UN PUNTO DECIMAL OPCIONAL); LO QUE NO SEA DIGITO O
131900*    PUNTO SE DESCARTA (UNIDADES, PREFIJOS DE TEXTO, ETC).
132000*    UNA PIEZA SIN DIGITOS DEJA LA CASILLA DE DOSIS EN BLANCO.
132100*    (JMCB, 11/18/2015 - TCK-2043)
132200     MOVE ZERO                 TO WKS-DOSIS-ENTERO
132300                                  WKS-DOSIS-DECIMAL
132400                                  WKS-DOSIS-DECIMALES-CANT
132500     MOVE "N"                  TO WKS-DOSIS-VIO-DIGITO
132600                                  WKS-DOSIS-VIO-PUNTO
132700                                  WKS-DOSIS-TERMINO
132800     MOVE 1 TO WKS-J
132900     PERFORM 766-EXTRAER-NUMERO-DOSIS
133000             UNTIL WKS-J > 20 OR WKS-DOSIS-SI-TERMINO
133100     IF WKS-DOSIS-SI-VIO-DIGITO
133200        IF WKS-DOSIS-DECIMALES-CANT = 1
133300           MULTIPLY 10 BY WKS-DOSIS-DECIMAL
133400        END-IF
133500        COMPUTE WKS-DOSIS-EDITADA =
133600                WKS-DOSIS-ENTERO + (WKS-DOSIS-DECIMAL / 100)
133700        MOVE WKS-DOSIS-EDITADA TO WKS-DOSIS-MASCARA
133800        MOVE WKS-DOSIS-MASCARA TO WKS-CAN-DOSIS (WKS-IX-DOSIS)
133900     ELSE
134000        MOVE SPACES            TO WKS-CAN-DOSIS (WKS-IX-DOSIS)
134100     END-IF.
134200 760-LIMPIAR-VALOR-DOSIS-E.  EXIT.
134300*----------------------------------------------------------------
134400 762-QUITAR-TRATAM-DE-DOSIS SECTION.
134500     MOVE 1 TO WKS-J
134600     PERFORM 764-BUSCAR-ESPACIO-DOSIS
134700             UNTIL WKS-J > 20
134800                OR WKS-PIEZA-DOSIS (1) (WKS-J:1) = SPACE
134900     IF WKS-J < 20 AND WKS-J > 1
135000        MOVE SPACES            TO WKS-PARTE-MAYUS (1:20)
135100        MOVE WKS-PIEZA-DOSIS (1) (1:WKS-J - 1)
135200                               TO WKS-PARTE-MAYUS (1:WKS-J - 1)
135300        INSPECT WKS-PARTE-MAYUS (1:WKS-J - 1) CONVERTING
135400                "abcdefghijklmnopqrstuvwxyz" TO
135500                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
135600        IF WKS-PARTE-MAYUS (1:WKS-J - 1) =
135700           WKS-CAN-TRATAMIENTO (1:WKS-J - 1)
135800           MOVE SPACES         TO WKS-VARIEDAD-TEMP (1:20)
135900           MOVE WKS-PIEZA-DOSIS (1) (WKS-J + 1:20 - WKS-J)
136000                               TO WKS-VARIEDAD-TEMP (1:20 - WKS-J)
136100           MOVE SPACES         TO WKS-PIEZA-DOSIS (1)
136200           MOVE WKS-VARIEDAD-TEMP (1:20)
136300                               TO WKS-PIEZA-DOSIS (1)
136400        END-IF
136500     END-IF.
136600 762-QUITAR-TRATAM-DE-DOSIS-E.  EXIT.
136700*----------------------------------------------------------------
136800 764-BUSCAR-ESPACIO-DOSIS SECTION.
136900     ADD 1 TO WKS-J.
137000 764-BUSCAR-ESPACIO-DOSIS-E.  EXIT.
137100*----------------------------------------------------------------
137200*    RECORRE LA PIEZA POSICION POR POSICION.  IGNORA TODO HASTA
137300*    EL PRIMER DIGITO; DE AHI EN ADELANTE ACUMULA LA PARTE
137400*    ENTERA, PASA A LA PARTE DECIMAL EN EL PRIMER PUNTO (SOLO SE
137500*    CONSERVAN 2 DECIMALES) Y TERMINA EN EL PRIMER CARACTER QUE
137600*    NO SEA DIGITO NI PUNTO DESPUES DE HABER VISTO UN DIGITO.
137700*----------------------------------------------------------------
137800 766-EXTRAER-NUMERO-DOSIS SECTION.
137900     EVALUATE TRUE
138000        WHEN WKS-PIEZA-DOSIS (WKS-IX-DOSIS) (WKS-J:1) IS DIGITOS
138100           SET WKS-DOSIS-SI-VIO-DIGITO TO TRUE
138200           MOVE WKS-PIEZA-DOSIS (WKS-IX-DOSIS) (WKS-J:1)
138300                                  TO WKS-DOSIS-DIGITO-ACTUAL
138400           IF NOT WKS-DOSIS-SI-VIO-PUNTO
138500              COMPUTE WKS-DOSIS-ENTERO =
138600                 WKS-DOSIS-ENTERO * 10 + WKS-DOSIS-DIGITO-ACTUAL
138700           ELSE
138800              IF WKS-DOSIS-DECIMALES-CANT < 2
138900                 COMPUTE WKS-DOSIS-DECIMAL =
139000                    WKS-DOSIS-DECIMAL * 10 + WKS-DOSIS-DIGITO-ACTUAL
139100                 ADD 1 TO WKS-DOSIS-DECIMALES-CANT
139200              END-IF
139300           END-IF
139400        WHEN WKS-PIEZA-DOSIS (WKS-IX-DOSIS) (WKS-J:1) = "."
139500             AND WKS-DOSIS-SI-VIO-DIGITO
139600             AND NOT WKS-DOSIS-SI-VIO-PUNTO
139700           SET WKS-DOSIS-SI-VIO-PUNTO TO TRUE
139800        WHEN WKS-DOSIS-SI-VIO-DIGITO
139900           SET WKS-DOSIS-SI-TERMINO TO TRUE
140000        WHEN OTHER
140100           CONTINUE
140200     END-EVALUATE
140300     ADD 1 TO WKS-J.
140400 766-EXTRAER-NUMERO-DOSIS-E.  EXIT.
140500******************************************************************
140600*   BUSINESS RULE - DESCARTA PARES (ID-ASIGNADO/VARIEDAD)        *
140700*   REPETIDOS ANTES DE ESCRIBIR AL LIBRO NORMALIZADO             *
140800******************************************************************
140900 800-VERIFICAR-DUPLICADO SECTION.
141000     SET WKS-NO-ENCONTRADO TO TRUE
141100     PERFORM 802-COMPARAR-PAR
141200             VARYING WKS-IX-PAR FROM 1 BY 1
141300             UNTIL WKS-IX-PAR > WKS-TOTAL-PARES
141400                OR WKS-SI-ENCONTRADO.
141500 800-VERIFICAR-DUPLICADO-E.  EXIT.
141600*----------------------------------------------------------------
141700 802-COMPARAR-PAR SECTION.
141800     IF WKS-PAR-ID (WKS-IX-PAR) = WKS-CAN-ID-ASIGNADO
141900        AND WKS-PAR-VARIEDAD (WKS-IX-PAR) =
142000            WKS-CAN-NOMBRE-VARIEDAD
142100        SET WKS-SI-ENCONTRADO TO TRUE
142200     END-IF.
142300 802-COMPARAR-PAR-E.  EXIT.
142400******************************************************************
142500*      ESCRIBE UN REGISTRO DEL LIBRO NORMALIZADO DE SALIDA       *
142600******************************************************************
142700 850-ESCRIBIR-REGISTRO-SALIDA SECTION.
142800     MOVE SPACES                    TO MBI-REGISTRO-SALIDA
142900     MOVE WKS-CAN-FECHA-RECIBIDA    TO MBS-FECHA-RECIBIDA
143000     MOVE WKS-CAN-ID-ASIGNADO       TO MBS-ID-ASIGNADO
143100     MOVE WKS-CAN-PRIMER-NOMBRE     TO MBS-PRIMER-NOMBRE
143200     MOVE WKS-CAN-APELLIDO          TO MBS-APELLIDO
143300     MOVE WKS-CAN-TELEFONO          TO MBS-TELEFONO
143400     MOVE WKS-CAN-CORREO            TO MBS-CORREO
143500     MOVE WKS-CAN-NOMBRE-ORG        TO MBS-NOMBRE-ORGANIZACION
143600     MOVE WKS-CAN-TIPO-ORG          TO MBS-TIPO-ORGANIZACION
143700     MOVE WKS-CAN-CALLE             TO MBS-CALLE
143800     MOVE WKS-CAN-APARTADO-POSTAL   TO MBS-APARTADO-POSTAL
143900     MOVE WKS-CAN-CIUDAD            TO MBS-CIUDAD
144000     MOVE WKS-CAN-PAIS              TO MBS-PAIS
144100     MOVE WKS-CAN-TRATAMIENTO       TO MBS-TRATAMIENTO
144200     MOVE WKS-CAN-TIPO-ESPECIE      TO MBS-TIPO-ESPECIE
144300     MOVE WKS-CAN-NOMBRE-COMUN      TO MBS-NOMBRE-COMUN
144400     MOVE WKS-CAN-NOMBRE-CIENTIFICO TO MBS-NOMBRE-CIENTIFICO
144500     MOVE WKS-CAN-NOMBRE-VARIEDAD   TO MBS-NOMBRE-VARIEDAD
144600     PERFORM 852-COPIAR-DOSIS
144700             VARYING MBS-IX-DOSIS FROM 1 BY 1
144800             UNTIL MBS-IX-DOSIS > 10
144900     WRITE MBI-REGISTRO-SALIDA
145000     IF FS-SALIDA NOT = "00"
145100        DISPLAY "MBSIREG1 - ERROR AL ESCRIBIR OUTPUT-FILE, FS = "
145200                FS-SALIDA
145300        STOP RUN
145400     END-IF
145500     ADD 1 TO WKS-REG-ESCRITOS
145600     PERFORM 854-REGISTRAR-PAR-DUPLICADO.
145700 850-ESCRIBIR-REGISTRO-SALIDA-E.  EXIT.
145800*----------------------------------------------------------------
145900 852-COPIAR-DOSIS SECTION.
146000     MOVE WKS-CAN-DOSIS (MBS-IX-DOSIS) TO
146100                          MBS-DOSIS-TABLA (MBS-IX-DOSIS).
146200 852-COPIAR-DOSIS-E.  EXIT.
146300*----------------------------------------------------------------
146400 854-REGISTRAR-PAR-DUPLICADO SECTION.
146500     IF WKS-TOTAL-PARES < 1000
146600        ADD 1 TO WKS-TOTAL-PARES
146700        MOVE WKS-CAN-ID-ASIGNADO     TO
146800                             WKS-PAR-ID (WKS-TOTAL-PARES)
146900        MOVE WKS-CAN-NOMBRE-VARIEDAD TO
147000                             WKS-PAR-VARIEDAD (WKS-TOTAL-PARES)
147100     END-IF.
147200 854-REGISTRAR-PAR-DUPLICADO-E.  EXIT.
147300*----------------------------------------------------------------
147400 900-CERRAR-ARCHIVOS SECTION.
147500     CLOSE INTAKE-FILE
147600     CLOSE OUTPUT-FILE.
147700 900-CERRAR-ARCHIVOS-E.  EXIT.
147800*----------------------------------------------------------------
147900*          REPORTS - LOG DE ESTADISTICAS EN CONSOLA (SYSOUT)     *
148000*----------------------------------------------------------------
148100 950-IMPRIMIR-ESTADISTICAS SECTION.
148200     MOVE ZERO                TO WKS-LINEA-SYSOUT
148300     DISPLAY "MBSIREG1 - RESUMEN DE LA CORRIDA"
148400     ADD 1                     TO WKS-LINEA-SYSOUT
148500     MOVE WKS-REG-LEIDOS      TO WKS-MASK
148600     DISPLAY "  REGISTROS LEIDOS DEL LIBRO DE ENTRADA .... "
148700             WKS-MASK
148800     ADD 1                     TO WKS-LINEA-SYSOUT
148900     MOVE WKS-REG-EXPANDIDOS  TO WKS-MASK
149000     DISPLAY "  VARIEDADES EXPANDIDAS ..................... "
149100             WKS-MASK
149200     ADD 1                     TO WKS-LINEA-SYSOUT
149300     MOVE WKS-REG-ESCRITOS    TO WKS-MASK
149400     DISPLAY "  REGISTROS ESCRITOS AL LIBRO NORMALIZADO ... "
149500             WKS-MASK
149600     ADD 1                     TO WKS-LINEA-SYSOUT
149700     MOVE WKS-REG-DUPLICADOS  TO WKS-MASK
149800     DISPLAY "  PARES ENTRADA/VARIEDAD DESCARTADOS ........ "
149900             WKS-MASK
150000     ADD 1                     TO WKS-LINEA-SYSOUT
150100     MOVE WKS-LINEA-SYSOUT    TO WKS-MASK
150200     DISPLAY "  LINEAS DE RESUMEN ESCRITAS AL SYSOUT ...... "
150300             WKS-MASK
150400     DISPLAY "MBSIREG1 - FIN DE LA NORMALIZACION".
150500 950-IMPRIMIR-ESTADISTICAS-E.  EXIT.
