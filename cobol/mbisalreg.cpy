000100******************************************************************
000200* COPYBOOK    : MBISALREG                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : SEMILLERO - MUTACION Y RADIACION DE MATERIAL     *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL LIBRO DE      *
000600*             : INGRESO NORMALIZADO (OUTPUT-FILE).  UN REGISTRO *
000700*             : POR CADA PAR (ENTRADA, VARIEDAD).  EL ORDEN DE  *
000800*             : LAS 33 COLUMNAS ES OBLIGATORIO, NO SE ALTERA.   *
000900* NOTA        : LAS COLUMNAS 14-18 Y 23 NO TIENEN ORIGEN EN EL  *
001000*             : LIBRO DE ENTRADA Y SE DEJAN SIEMPRE EN BLANCO.  *
001100******************************************************************
001200*----------------------------------------------------------------
001300 01  MBI-REGISTRO-SALIDA.
001400*----------------------------------------------------------------
001500*    BLOQUE 1  -  IDENTIFICACION DE LA MUESTRA
001600*----------------------------------------------------------------
001700     05  MBS-FECHA-RECIBIDA          PIC X(10).
001800*        COL 01 - AAAA.MM.DD
001900     05  MBS-ID-ASIGNADO             PIC X(10).
002000*        COL 02 - COPIADO DE MBI-NUMERO-ENTRADA
002100*----------------------------------------------------------------
002200*    BLOQUE 2  -  DATOS DEL REMITENTE  (ADDRESS-PARSER)
002300*----------------------------------------------------------------
002400     05  MBS-DATOS-REMITENTE.
002500         10  MBS-PRIMER-NOMBRE       PIC X(20).
002600*            COL 03
002700         10  MBS-APELLIDO            PIC X(20).
002800*            COL 04
002900         10  MBS-TELEFONO            PIC X(20).
003000*            COL 05
003100         10  MBS-CORREO              PIC X(40).
003200*            COL 06
003300*----------------------------------------------------------------
003400*    BLOQUE 3  -  ORGANIZACION DEL REMITENTE
003500*----------------------------------------------------------------
003600     05  MBS-DATOS-ORGANIZACION.
003700         10  MBS-NOMBRE-ORGANIZACION PIC X(60).
003800*            COL 07
003900         10  MBS-TIPO-ORGANIZACION   PIC X(12).
004000*            COL 08 - ACADEMIC/RESEARCH/GOVERNMENT/
004100*                     COMMERCIAL/NON-PROFIT/BLANCO
004200*----------------------------------------------------------------
004300*    BLOQUE 4  -  UBICACION DEL REMITENTE
004400*----------------------------------------------------------------
004500     05  MBS-DATOS-UBICACION.
004600         10  MBS-CALLE               PIC X(40).
004700*            COL 09
004800         10  MBS-APARTADO-POSTAL     PIC X(20).
004900*            COL 10
005000         10  MBS-CIUDAD              PIC X(30).
005100*            COL 11
005200         10  MBS-PAIS                PIC X(30).
005300*            COL 12
005400*----------------------------------------------------------------
005500*    BLOQUE 5  -  TRATAMIENTO DE RADIACION
005600*----------------------------------------------------------------
005700     05  MBS-TRATAMIENTO             PIC X(12).
005800*        COL 13 - GAMMA/ELECTRON/X-RAY/...
005900*----------------------------------------------------------------
006000*    BLOQUE 6  -  COLUMNAS SIN ORIGEN EN EL LIBRO DE ENTRADA.
006100*    SE DEJAN SIEMPRE EN BLANCO; SE CONSERVA EL ORDEN PORQUE
006200*    LOS PROGRAMAS DE CARGA RIO ABAJO YA DEPENDEN DE ESTAS
006300*    POSICIONES DE COLUMNA.
006400*----------------------------------------------------------------
006500     05  MBS-COLUMNAS-SIN-ORIGEN.
006600         10  MBS-ENVOLTURA           PIC X(10).
006700*            COL 14 - SHRINKWRAP, SIEMPRE BLANCO
006800         10  MBS-TOTAL-BOLSAS        PIC X(10).
006900*            COL 15 - TOTAL-BAGS, SIEMPRE BLANCO
007000         10  MBS-CARACT-DESEADAS     PIC X(30).
007100*            COL 16 - TARGET-TRAITS, SIEMPRE BLANCO
007200         10  MBS-COOP-FAO-OIEA       PIC X(10).
007300*            COL 17 - FAO/IAEA-COOP, SIEMPRE BLANCO
007400         10  MBS-TIPO-PROYECTO       PIC X(20).
007500*            COL 18 - PROJECT-TYPE, SIEMPRE BLANCO
007600*----------------------------------------------------------------
007700*    BLOQUE 7  -  CLASIFICACION BOTANICA
007800*----------------------------------------------------------------
007900     05  MBS-DATOS-BOTANICOS.
008000         10  MBS-TIPO-ESPECIE        PIC X(15).
008100*            COL 19 - SEED/CUTTING/LEAF/ROOT-TUBER/FRUIT/
008200*                     POLLEN/TISSUE-CULTURE
008300         10  MBS-NOMBRE-COMUN        PIC X(30).
008400*            COL 20
008500         10  MBS-NOMBRE-CIENTIFICO   PIC X(40).
008600*            COL 21 - GENERO Y ESPECIE
008700         10  MBS-NOMBRE-VARIEDAD     PIC X(40).
008800*            COL 22 - LA VARIEDAD QUE ESTE REGISTRO REPRESENTA
008900*----------------------------------------------------------------
009000*    BLOQUE 8  -  CANTIDAD DE MUESTRAS (SIN ORIGEN)
009100*----------------------------------------------------------------
009200     05  MBS-CANTIDAD-MUESTRAS       PIC X(10).
009300*        COL 23 - SAMPLES-QTY, SIEMPRE BLANCO
009400*----------------------------------------------------------------
009500*    BLOQUE 9  -  DOSIS NUMERICAS 1 A 10  (DOSE-SPLITTER)
009600*    SE DECLARAN COMO TEXTO PORQUE UNA CASILLA SIN DOSIS SE
009700*    ESCRIBE EN BLANCO, NO EN CERO; SE REDEFINEN ABAJO COMO
009800*    TABLA PARA QUE EL PROGRAMA LAS RECORRA POR SUBINDICE.
009900*----------------------------------------------------------------
010000     05  MBS-BLOQUE-DOSIS.
010100         10  MBS-DOSIS-01            PIC X(08).
010200         10  MBS-DOSIS-02            PIC X(08).
010300         10  MBS-DOSIS-03            PIC X(08).
010400         10  MBS-DOSIS-04            PIC X(08).
010500         10  MBS-DOSIS-05            PIC X(08).
010600         10  MBS-DOSIS-06            PIC X(08).
010700         10  MBS-DOSIS-07            PIC X(08).
010800         10  MBS-DOSIS-08            PIC X(08).
010900         10  MBS-DOSIS-09            PIC X(08).
011000         10  MBS-DOSIS-10            PIC X(08).
011100     05  MBS-BLOQUE-DOSIS-R REDEFINES MBS-BLOQUE-DOSIS.
011200         10  MBS-DOSIS-TABLA         PIC X(08) OCCURS 10 TIMES
011300                                      INDEXED BY MBS-IX-DOSIS.
011400*----------------------------------------------------------------
011500*    RELLENO DE RESERVA PARA EXPANSION FUTURA DEL LIBRO DE
011600*    SALIDA (NUEVAS COLUMNAS SOLICITADAS POR EL PROYECTO).
011700*----------------------------------------------------------------
011800     05  FILLER                      PIC X(10).
