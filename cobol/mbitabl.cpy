000100******************************************************************
000200* COPYBOOK    : MBITABL                                         *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : SEMILLERO - MUTACION Y RADIACION DE MATERIAL     *
000500* DESCRIPCION : TABLAS DE REFERENCIA CARGADAS EN WORKING-STORAGE *
000600*             : PARA EL PROGRAMA MBSIREG1: NOMBRE CIENTIFICO DE  *
000700*             : LA PLANTA, PALABRAS CLAVE DE ORGANIZACION, LISTA *
000800*             : DE PAISES, PALABRAS CLAVE DE TRATAMIENTO Y       *
000900*             : PALABRAS CLAVE DE CLASIFICACION DE ESPECIE.      *
001000* NOTA        : SE CARGAN CON FILLER/VALUE Y SE REDEFINEN COMO   *
001100*             : TABLA OCCURS, IGUAL QUE LA TABLA DE BINES 004 DE *
001200*             : TARJETA (WKS-TABLA-004-TLTGEN) EN MIGRACFS, YA   *
001300*             : QUE SON CATALOGOS PEQUENOS Y ESTATICOS, NO       *
001400*             : ARCHIVOS MAESTROS.                               *
001500* ORDEN       : EL ORDEN DE CADA TABLA ES SIGNIFICATIVO: LA      *
001600*             : BUSQUEDA SE DETIENE EN LA PRIMERA COINCIDENCIA,  *
001700*             : NO SE DEBE REORDENAR AL DAR MANTENIMIENTO.       *
001800******************************************************************
001900*----------------------------------------------------------------
002000*    TABLA 1  -  CATALOGO DE PLANTAS (CLAVE / COMUN / LATIN)
002100*----------------------------------------------------------------
002200 01  WKS-TABLA-PLANTAS-INIC.
002300 05  FILLER  PIC X(60) VALUE
002400 "RICE           Rice           Oryza sativa                  ".
002500 05  FILLER  PIC X(60) VALUE
002600 "WHEAT          Wheat          Triticum aestivum             ".
002700 05  FILLER  PIC X(60) VALUE
002800 "MAIZE          Maize          Zea mays                      ".
002900 05  FILLER  PIC X(60) VALUE
003000 "CORN           Corn           Zea mays                      ".
003100 05  FILLER  PIC X(60) VALUE
003200 "BARLEY         Barley         Hordeum vulgare               ".
003300 05  FILLER  PIC X(60) VALUE
003400 "SOYBEAN        Soybean        Glycine max                   ".
003500 05  FILLER  PIC X(60) VALUE
003600 "SOYA           Soya           Glycine max                   ".
003700 05  FILLER  PIC X(60) VALUE
003800 "TOMATO         Tomato         Solanum lycopersicum          ".
003900 05  FILLER  PIC X(60) VALUE
004000 "POTATO         Potato         Solanum tuberosum             ".
004100 05  FILLER  PIC X(60) VALUE
004200 "COTTON         Cotton         Gossypium hirsutum            ".
004300 05  FILLER  PIC X(60) VALUE
004400 "SUNFLOWER      Sunflower      Helianthus annuus             ".
004500 05  FILLER  PIC X(60) VALUE
004600 "BEAN           Bean           Phaseolus vulgaris            ".
004700 05  FILLER  PIC X(60) VALUE
004800 "PEA            Pea            Pisum sativum                 ".
004900 05  FILLER  PIC X(60) VALUE
005000 "CHICKPEA       Chickpea       Cicer arietinum               ".
005100 05  FILLER  PIC X(60) VALUE
005200 "LENTIL         Lentil         Lens culinaris                ".
005300 05  FILLER  PIC X(60) VALUE
005400 "SESAME         Sesame         Sesamum indicum               ".
005500 05  FILLER  PIC X(60) VALUE
005600 "MILLET         Millet         Pennisetum glaucum            ".
005700 05  FILLER  PIC X(60) VALUE
005800 "SORGHUM        Sorghum        Sorghum bicolor               ".
005900 05  FILLER  PIC X(60) VALUE
006000 "OAT            Oat            Avena sativa                  ".
006100 05  FILLER  PIC X(60) VALUE
006200 "RYE            Rye            Secale cereale                ".
006300 05  FILLER  PIC X(60) VALUE
006400 "CASSAVA        Cassava        Manihot esculenta             ".
006500 05  FILLER  PIC X(60) VALUE
006600 "SWEET POTATO   Sweet potato   Ipomoea batatas               ".
006700 05  FILLER  PIC X(60) VALUE
006800 "YAM            Yam            Dioscorea spp.                ".
006900 05  FILLER  PIC X(60) VALUE
007000 "BANANA         Banana         Musa spp.                     ".
007100 05  FILLER  PIC X(60) VALUE
007200 "APPLE          Apple          Malus domestica               ".
007300 05  FILLER  PIC X(60) VALUE
007400 "ORANGE         Orange         Citrus sinensis               ".
007500 05  FILLER  PIC X(60) VALUE
007600 "LEMON          Lemon          Citrus limon                  ".
007700 05  FILLER  PIC X(60) VALUE
007800 "MANGO          Mango          Mangifera indica              ".
007900 05  FILLER  PIC X(60) VALUE
008000 "COCONUT        Coconut        Cocos nucifera                ".
008100 05  FILLER  PIC X(60) VALUE
008200 "PALM           Palm           Elaeis guineensis             ".
008300 05  FILLER  PIC X(60) VALUE
008400 "SUGARCANE      Sugarcane      Saccharum officinarum         ".
008500 05  FILLER  PIC X(60) VALUE
008600 "TOBACCO        Tobacco        Nicotiana tabacum             ".
008700 05  FILLER  PIC X(60) VALUE
008800 "COFFEE         Coffee         Coffea arabica                ".
008900 05  FILLER  PIC X(60) VALUE
009000 "TEA            Tea            Camellia sinensis             ".
009100 05  FILLER  PIC X(60) VALUE
009200 "PEPPER         Pepper         Capsicum annuum               ".
009300 05  FILLER  PIC X(60) VALUE
009400 "CHILI          Chili          Capsicum annuum               ".
009500 05  FILLER  PIC X(60) VALUE
009600 "ONION          Onion          Allium cepa                   ".
009700 05  FILLER  PIC X(60) VALUE
009800 "GARLIC         Garlic         Allium sativum                ".
009900 05  FILLER  PIC X(60) VALUE
010000 "CARROT         Carrot         Daucus carota                 ".
010100 05  FILLER  PIC X(60) VALUE
010200 "CABBAGE        Cabbage        Brassica oleracea             ".
010300 05  FILLER  PIC X(60) VALUE
010400 "LETTUCE        Lettuce        Lactuca sativa                ".
010500 05  FILLER  PIC X(60) VALUE
010600 "SPINACH        Spinach        Spinacia oleracea             ".
010700 01  WKS-TABLA-PLANTAS REDEFINES WKS-TABLA-PLANTAS-INIC.
010800     05  WKS-PLANTA-ENTRADA OCCURS 42 TIMES
010900                 INDEXED BY WKS-IX-PLANTA.
011000         10  WKS-PLANTA-CLAVE        PIC X(15).
011100         10  WKS-PLANTA-COMUN        PIC X(15).
011200         10  WKS-PLANTA-LATIN        PIC X(30).
011300*----------------------------------------------------------------
011400*    TABLA 2  -  PALABRAS CLAVE DE ORGANIZACION Y SU TIPO
011500*----------------------------------------------------------------
011600 01  WKS-TABLA-ORGANIZ-INIC.
011700 05  FILLER  PIC X(27) VALUE
011800 "UNIVERSITY     Academic    ".
011900 05  FILLER  PIC X(27) VALUE
012000 "COLLEGE        Academic    ".
012100 05  FILLER  PIC X(27) VALUE
012200 "SCHOOL         Academic    ".
012300 05  FILLER  PIC X(27) VALUE
012400 "INSTITUTE      Research    ".
012500 05  FILLER  PIC X(27) VALUE
012600 "RESEARCH       Research    ".
012700 05  FILLER  PIC X(27) VALUE
012800 "LABORATORY     Research    ".
012900 05  FILLER  PIC X(27) VALUE
013000 "LAB            Research    ".
013100 05  FILLER  PIC X(27) VALUE
013200 "CENTER         Research    ".
013300 05  FILLER  PIC X(27) VALUE
013400 "CENTRE         Research    ".
013500 05  FILLER  PIC X(27) VALUE
013600 "DEPARTMENT     Government  ".
013700 05  FILLER  PIC X(27) VALUE
013800 "MINISTRY       Government  ".
013900 05  FILLER  PIC X(27) VALUE
014000 "COMPANY        Commercial  ".
014100 05  FILLER  PIC X(27) VALUE
014200 "CORP           Commercial  ".
014300 05  FILLER  PIC X(27) VALUE
014400 "LTD            Commercial  ".
014500 05  FILLER  PIC X(27) VALUE
014600 "INC            Commercial  ".
014700 05  FILLER  PIC X(27) VALUE
014800 "FOUNDATION     Non-profit  ".
014900 01  WKS-TABLA-ORGANIZ REDEFINES WKS-TABLA-ORGANIZ-INIC.
015000     05  WKS-ORGANIZ-ENTRADA OCCURS 16 TIMES
015100                 INDEXED BY WKS-IX-ORGANIZ.
015200         10  WKS-ORGANIZ-CLAVE       PIC X(15).
015300         10  WKS-ORGANIZ-TIPO        PIC X(12).
015400*----------------------------------------------------------------
015500*    TABLA 3  -  PAISES RECONOCIDOS (PARA DIRECCION DE UNA SOLA
015600*    PARTE Y PARA DEPURAR EL NOMBRE DE LA ORGANIZACION)
015700*    LA CLAVE SE GUARDA EN MAYUSCULAS PORQUE EL TEXTO DE ENTRADA
015800*    SE CONVIERTE A MAYUSCULAS ANTES DE COMPARAR (VER 550-880);
015900*    POR ESO MBS-PAIS SALE SIEMPRE EN MAYUSCULAS, IGUAL QUE
016000*    MBS-TRATAMIENTO. (EEDR, 04/05/2011 - TCK-1187)
016100*----------------------------------------------------------------
016200 01  WKS-TABLA-PAISES-INIC.
016300 05  FILLER  PIC X(15) VALUE
016400 "USA            ".
016500 05  FILLER  PIC X(15) VALUE
016600 "CANADA         ".
016700 05  FILLER  PIC X(15) VALUE
016800 "UK             ".
016900 05  FILLER  PIC X(15) VALUE
017000 "AUSTRALIA      ".
017100 05  FILLER  PIC X(15) VALUE
017200 "GERMANY        ".
017300 05  FILLER  PIC X(15) VALUE
017400 "FRANCE         ".
017500 05  FILLER  PIC X(15) VALUE
017600 "JAPAN          ".
017700 05  FILLER  PIC X(15) VALUE
017800 "CHINA          ".
017900 05  FILLER  PIC X(15) VALUE
018000 "INDIA          ".
018100 05  FILLER  PIC X(15) VALUE
018200 "BRAZIL         ".
018300 01  WKS-TABLA-PAISES REDEFINES WKS-TABLA-PAISES-INIC.
018400     05  WKS-PAIS-ENTRADA PIC X(15) OCCURS 10 TIMES
018500                 INDEXED BY WKS-IX-PAIS.
018600*----------------------------------------------------------------
018700*    TABLA 4  -  PALABRAS CLAVE DE TRATAMIENTO DE RADIACION,
018800*    EN ORDEN DE BUSQUEDA (GAMMA ES EL VALOR POR DEFECTO)
018900*----------------------------------------------------------------
019000 01  WKS-TABLA-TRATAM-INIC.
019100 05  FILLER  PIC X(12) VALUE
019200 "GAMMA       ".
019300 05  FILLER  PIC X(12) VALUE
019400 "ELECTRON    ".
019500 05  FILLER  PIC X(12) VALUE
019600 "X-RAY       ".
019700 05  FILLER  PIC X(12) VALUE
019800 "NEUTRON     ".
019900 05  FILLER  PIC X(12) VALUE
020000 "PROTON      ".
020100 05  FILLER  PIC X(12) VALUE
020200 "BETA        ".
020300 05  FILLER  PIC X(12) VALUE
020400 "ALPHA       ".
020500 05  FILLER  PIC X(12) VALUE
020600 "ION         ".
020700 05  FILLER  PIC X(12) VALUE
020800 "BEAM        ".
020900 05  FILLER  PIC X(12) VALUE
021000 "RADIATION   ".
021100 05  FILLER  PIC X(12) VALUE
021200 "IRRADIATION ".
021300 05  FILLER  PIC X(12) VALUE
021400 "EMS         ".
021500 05  FILLER  PIC X(12) VALUE
021600 "CHEMICAL    ".
021700 01  WKS-TABLA-TRATAM REDEFINES WKS-TABLA-TRATAM-INIC.
021800     05  WKS-TRATAM-ENTRADA PIC X(12) OCCURS 13 TIMES
021900                 INDEXED BY WKS-IX-TRATAM.
022000*----------------------------------------------------------------
022100*    TABLA 5  -  PALABRAS CLAVE DE CLASIFICACION DE ESPECIE
022200*    (CLAVE / TIPO), EN ORDEN DE BUSQUEDA
022300*----------------------------------------------------------------
022400 01  WKS-TABLA-ESPECIE-INIC.
022500 05  FILLER  PIC X(27) VALUE
022600 "SEED        Seed           ".
022700 05  FILLER  PIC X(27) VALUE
022800 "GRAIN       Seed           ".
022900 05  FILLER  PIC X(27) VALUE
023000 "KERNEL      Seed           ".
023100 05  FILLER  PIC X(27) VALUE
023200 "CUTTING     Cutting        ".
023300 05  FILLER  PIC X(27) VALUE
023400 "STEM        Cutting        ".
023500 05  FILLER  PIC X(27) VALUE
023600 "BRANCH      Cutting        ".
023700 05  FILLER  PIC X(27) VALUE
023800 "LEAF        Leaf           ".
023900 05  FILLER  PIC X(27) VALUE
024000 "LEAVES      Leaf           ".
024100 05  FILLER  PIC X(27) VALUE
024200 "ROOT        Root/Tuber     ".
024300 05  FILLER  PIC X(27) VALUE
024400 "TUBER       Root/Tuber     ".
024500 05  FILLER  PIC X(27) VALUE
024600 "BULB        Root/Tuber     ".
024700 05  FILLER  PIC X(27) VALUE
024800 "FRUIT       Fruit          ".
024900 05  FILLER  PIC X(27) VALUE
025000 "BERRY       Fruit          ".
025100 05  FILLER  PIC X(27) VALUE
025200 "POLLEN      Pollen         ".
025300 05  FILLER  PIC X(27) VALUE
025400 "TISSUE      Tissue Culture ".
025500 05  FILLER  PIC X(27) VALUE
025600 "CALLUS      Tissue Culture ".
025700 01  WKS-TABLA-ESPECIE REDEFINES WKS-TABLA-ESPECIE-INIC.
025800     05  WKS-ESPECIE-ENTRADA OCCURS 16 TIMES
025900                 INDEXED BY WKS-IX-ESPECIE.
026000         10  WKS-ESPECIE-CLAVE       PIC X(12).
026100         10  WKS-ESPECIE-TIPO        PIC X(15).
026200*----------------------------------------------------------------
026300*    TABLA 6  -  TRATAMIENTOS DE CORTESIA A DESCARTAR DEL
026400*    NOMBRE DEL REMITENTE Y DEL NOMBRE DE LA ORGANIZACION.
026500*    (EEDR, 04/05/2011 - TCK-1187)
026600*----------------------------------------------------------------
026700 01  WKS-TABLA-TITULOS-INIC.
026800 05  FILLER  PIC X(10) VALUE "DR        ".
026900 05  FILLER  PIC X(10) VALUE "PROF      ".
027000 05  FILLER  PIC X(10) VALUE "MR        ".
027100 05  FILLER  PIC X(10) VALUE "MRS       ".
027200 05  FILLER  PIC X(10) VALUE "MS        ".
027300 05  FILLER  PIC X(10) VALUE "PROFESSOR ".
027400 05  FILLER  PIC X(10) VALUE "DOCTOR    ".
027500 01  WKS-TABLA-TITULOS REDEFINES WKS-TABLA-TITULOS-INIC.
027600     05  WKS-TITULO-ENTRADA PIC X(10) OCCURS 7 TIMES
027700                 INDEXED BY WKS-IX-TITULO.
