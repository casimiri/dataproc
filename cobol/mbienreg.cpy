000100******************************************************************
000200* COPYBOOK    : MBIENREG                                        *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : SEMILLERO - MUTACION Y RADIACION DE MATERIAL     *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DEL LIBRO DE      *
000600*             : INGRESO DE MUESTRAS (INTAKE-FILE).  REGISTRO    *
000700*             : DE TEXTO, ANCHO FIJO 430 POSICIONES, TAL COMO   *
000800*             : SE RECIBE DE LA VENTANILLA DE RECEPCION.        *
000900* NOTA        : CADA CAMPO ES TEXTO LIBRE; LA NORMALIZACION SE  *
001000*             : REALIZA EN EL PROGRAMA MBSIREG1.                *
001100******************************************************************
001200*----------------------------------------------------------------
001300 01  MBI-REGISTRO-ENTRADA.
001400*----------------------------------------------------------------
001500*    FECHA DE RECEPCION DE LA MUESTRA, FORMATO LIBRE TAL COMO
001600*    LLEGA DE VENTANILLA (AAAA-MM-DD O DD/MM/AAAA)
001700     05  MBI-FECHA-RECIBIDA          PIC X(10).
001800*    VISTA REDEFINIDA POR SEPARADOR, USADA POR EL FORMATEADOR
001900*    DE FECHA PARA RECONOCER AAAA-MM-DD VS DD/MM/AAAA SIN
002000*    ALTERAR EL CAMPO ORIGINAL.
002100     05  MBI-FECHA-RECIBIDA-R REDEFINES MBI-FECHA-RECIBIDA.
002200         10  MBI-FEC-BLOQUE-1        PIC X(04).
002300         10  FILLER                  PIC X(01).
002400         10  MBI-FEC-BLOQUE-2        PIC X(02).
002500         10  FILLER                  PIC X(01).
002600         10  MBI-FEC-BLOQUE-3        PIC X(02).
002700*    NUMERO DE ENTRADA / ACCESION ASIGNADO AL RECIBIR LA
002800*    MUESTRA EN VENTANILLA.
002900     05  MBI-NUMERO-ENTRADA          PIC X(10).
003000*    LISTADO LIBRE DE UNA O VARIAS VARIEDADES/CULTIVARES,
003100*    SEPARADAS POR COMA, PUNTO Y COMA, BARRA VERTICAL, LA
003200*    PALABRA " AND " O EL SIGNO " & ".
003300     05  MBI-MATERIAL                PIC X(80).
003400*    NOMBRE COMUN DE LA PLANTA, PUEDE TRAER PALABRAS DE
003500*    MATERIAL MEZCLADAS (EJ. "RICE SEEDS").
003600     05  MBI-NOMBRE-PLANTA           PIC X(40).
003700*    TEXTO LIBRE CON PALABRA CLAVE DE TRATAMIENTO Y UNA O
003800*    VARIAS DOSIS CON UNIDADES (EJ. "GAMMA 100 GY, 200 GY").
003900     05  MBI-DOSIS                   PIC X(80).
004000*    FECHA EN QUE EL MATERIAL TRATADO FUE DEVUELTO AL
004100*    SOLICITANTE.  SE ARRASTRA TAL CUAL, NO SE TRANSFORMA.
004200     05  MBI-FECHA-DEVOLUCION        PIC X(10).
004300*    DIRECCION LIBRE DEL REMITENTE: NOMBRE, ORGANIZACION,
004400*    CALLE, APARTADO POSTAL, CIUDAD, PAIS, TELEFONO Y CORREO,
004500*    SEPARADOS POR COMA (O SALTO DE LINEA).
004600     05  MBI-DIRECCION               PIC X(200).
004700*----------------------------------------------------------------
004800*    RELLENO DE RESERVA, NO USADO POR ESTA VERSION DEL LIBRO
004900*    DE INGRESO.  ANCHO TOTAL DEL REGISTRO = 430.
005000*----------------------------------------------------------------
005100     05  FILLER                      PIC X(05).
